000100******************************************************************
000200*                                                                 *
000300*   RFSCHD.DD.CBL  --  RECURRING PAYMENT SCHEDULE RECORD LAYOUT   *
000400*                                                                 *
000500*   COPY MEMBER FOR RFCNTR "OWNER LEDGER" SUBSYSTEM.  READ AND    *
000600*   REWRITTEN BY RFSR3000 (SCHEDULE ROLL-FORWARD RUN).  CARRIED   *
000700*   OVER FROM THE OLD LPSUCFPB DELINQUENCY-HISTORY LAYOUT -- SAME *
000800*   COMP-3 DATE-PART HABITS, NEW FIELD SET (NO OCCURS TABLE       *
000900*   NEEDED HERE, ONE SCHEDULE PER RECORD).                        *
001000*                                                                 *
001100*   87/01/22 jmh  ORIGINAL LAYOUT.                                *
001200*   93/02/18 dlr  ADDED SCH-TOTAL-OCCURRENCES / SCH-COMPLETED-    *
001300*                 OCCURRENCES / SCH-FAILED-OCCURRENCES.           *
001400*   98/11/20 pkw  Y2K -- DATE FIELDS ALREADY CARRIED AS FULL      *
001500*                 8-DIGIT CCYYMMDD, NO CHANGE REQUIRED.           *
001600*   11/03/07 rtc  us8802 - ADDED SCH-DAY-OF-MONTH CLAMP SUPPORT   *
001700*                 FOR MONTHLY RECURRENCE.                        *
001800******************************************************************
001900  01  SCHEDULE-RECORD.
002000      05  SCH-ID                          PIC X(36).
002100      05  SCH-TENANT-ID                   PIC X(36).
002200      05  SCH-LEASE-ID                    PIC X(36).
002300      05  SCH-AMOUNT                      PIC S9(17)V99 COMP-3.
002400      05  SCH-AMOUNT-D REDEFINES SCH-AMOUNT PIC S9(17)V99.
002500      05  SCH-RECURRENCE-PATTERN          PIC X(10).
002600          88  SCH-IS-DAILY                VALUE 'DAILY'.
002700          88  SCH-IS-WEEKLY               VALUE 'WEEKLY'.
002800          88  SCH-IS-BI-WEEKLY            VALUE 'BI_WEEKLY'.
002900          88  SCH-IS-MONTHLY              VALUE 'MONTHLY'.
003000          88  SCH-IS-QUARTERLY            VALUE 'QUARTERLY'.
003100          88  SCH-IS-YEARLY               VALUE 'YEARLY'.
003200      05  SCH-DAY-OF-MONTH                PIC 9(2).
003300          88  SCH-DOM-UNSET               VALUE ZERO.
003400      05  SCH-START-DATE                  PIC 9(8).
003500      05  SCH-START-DATE-R REDEFINES SCH-START-DATE.
003600          10  SCH-START-CCYY              PIC 9(4).
003700          10  SCH-START-MM                PIC 9(2).
003800          10  SCH-START-DD                PIC 9(2).
003900      05  SCH-END-DATE                    PIC 9(8).
004000          88  SCH-END-DATE-UNSET          VALUE ZERO.
004100      05  SCH-ACTIVE                      PIC X(1).
004200          88  SCH-IS-ACTIVE               VALUE 'Y'.
004300          88  SCH-IS-INACTIVE             VALUE 'N'.
004400      05  SCH-TOTAL-OCCURRENCES           PIC 9(5).
004500          88  SCH-TOTAL-UNLIMITED         VALUE ZERO.
004600      05  SCH-COMPLETED-OCCURRENCES       PIC 9(5).
004700      05  SCH-FAILED-OCCURRENCES          PIC 9(5).
004800      05  SCH-LAST-EXECUTION-DATE         PIC 9(8).
004900          88  SCH-NEVER-RUN               VALUE ZERO.
005000      05  SCH-NEXT-EXECUTION-DATE         PIC 9(8).
005100      05  SCH-NEXT-EXECUTION-DATE-R
005200                            REDEFINES SCH-NEXT-EXECUTION-DATE.
005300          10  SCH-NEXT-CCYY               PIC 9(4).
005400          10  SCH-NEXT-MM                 PIC 9(2).
005500          10  SCH-NEXT-DD                 PIC 9(2).
005600      05  SCH-CURRENCY                    PIC X(3).
005700      05  SCH-METHOD                      PIC X(15).
005800      05  FILLER                          PIC X(17).
