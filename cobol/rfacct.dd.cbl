000100******************************************************************
000200*                                                                 *
000300*   RFACCT.DD.CBL  --  CHART-OF-ACCOUNTS MASTER RECORD LAYOUT     *
000400*                                                                 *
000500*   COPY MEMBER FOR RFCNTR "OWNER LEDGER" SUBSYSTEM.  ONE RECORD  *
000600*   PER GENERAL-LEDGER ACCOUNT (CASH, A/R, RENT INCOME, ETC).     *
000700*   MASTER IS CARRIED AS A FLAT FILE AND LOADED INTO THE          *
000800*   ACCT-TABLE (SEE RFLP1500 WORKING-STORAGE) FOR RANDOM LOOKUP   *
000900*   BY ACCOUNT NUMBER SINCE WE HAVE NO ISAM HANDLER ON THIS BOX.  *
001000*                                                                 *
001100*   85/03/12 jmh  ORIGINAL LAYOUT.                                *
001200*   91/07/09 dlr  ADDED ACCT-SUBTYPE, WIDENED OWNER ID TO 36.     *
001300*   98/11/20 pkw  Y2K -- OPEN-DATE REDEFINE NOW CARRIES 4-DIGIT   *
001400*                 YEAR (ACCT-OPEN-CCYY); OLD 2-DIGIT VIEW KEPT    *
001500*                 UNDER ACCT-OPEN-YY-R FOR DOWNSTREAM READERS.    *
001600*   03/05/14 rtc  us4471 - ADDED ACCT-AVAILABLE-BAL MIRROR FIELD. *
001700******************************************************************
001800  01  ACCOUNT-RECORD.
001900      05  ACCT-NUMBER                     PIC X(50).
002000      05  ACCT-NAME                       PIC X(100).
002100      05  ACCT-TYPE                       PIC X(10).
002200          88  ACCT-IS-ASSET               VALUE 'ASSET'.
002300          88  ACCT-IS-LIABILITY           VALUE 'LIABILITY'.
002400          88  ACCT-IS-EQUITY              VALUE 'EQUITY'.
002500          88  ACCT-IS-REVENUE             VALUE 'REVENUE'.
002600          88  ACCT-IS-EXPENSE             VALUE 'EXPENSE'.
002700      05  ACCT-SUBTYPE                    PIC X(25).
002800      05  ACCT-OWNER-ID                   PIC X(36).
002900      05  ACCT-BAL-FIELDS.
003000          10  ACCT-CURRENT-BAL            PIC S9(17)V99 COMP-3.
003100          10  ACCT-AVAILABLE-BAL          PIC S9(17)V99 COMP-3.
003200      05  ACCT-BAL-DISPLAY REDEFINES ACCT-BAL-FIELDS.
003300          10  ACCT-CURRENT-BAL-D          PIC S9(17)V99.
003400          10  ACCT-AVAILABLE-BAL-D        PIC S9(17)V99.
003500      05  ACCT-CURRENCY                   PIC X(3).
003600          88  ACCT-CURR-IS-USD            VALUE 'USD'.
003700      05  ACCT-ACTIVE                     PIC X(1).
003800          88  ACCT-IS-ACTIVE              VALUE 'Y'.
003900          88  ACCT-IS-INACTIVE            VALUE 'N'.
004000      05  ACCT-OPEN-DATE                  PIC 9(8).
004100      05  ACCT-OPEN-DATE-R REDEFINES ACCT-OPEN-DATE.
004200          10  ACCT-OPEN-CCYY              PIC 9(4).
004300          10  ACCT-OPEN-MM                PIC 9(2).
004400          10  ACCT-OPEN-DD                PIC 9(2).
004500      05  ACCT-LAST-POSTED-DATE           PIC 9(8).
004600      05  FILLER                          PIC X(20).
