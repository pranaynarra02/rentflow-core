000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     RFLP1500.
000300 AUTHOR.         D L RIVERA.
000400 INSTALLATION.   RFCNTR DATA CENTER.
000500 DATE-WRITTEN.   07/09/91.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL - RFCNTR INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                 *
001000*   RFLP1500  --  OWNER LEDGER POSTING RUN                        *
001100*                                                                 *
001200*   READS THE PAYMENT FILE, LOOKS UP THE DEBIT AND CREDIT         *
001300*   ACCOUNTS FOR EACH COMPLETED PAYMENT IN THE CHART-OF-ACCOUNTS  *
001400*   TABLE, APPLIES THE ACCOUNT-TYPE DEBIT/CREDIT BALANCE RULE,    *
001500*   POSTS A LEDGER-ENTRY RECORD, REWRITES THE ACCOUNT FILE, AND   *
001600*   PRINTS THE RUN-SUMMARY REPORT (TENANT CONTROL BREAK PLUS      *
001700*   GRAND TOTAL AND REJECTED-ACCOUNT COUNT).  PAYMENTS NOT YET    *
001800*   COMPLETED BY RFPP2000 ARE SKIPPED, NOT REJECTED.              *
001900*                                                                 *
002000*   ACCOUNT MASTER HAS NO ISAM HANDLER ON THIS BOX SO IT IS       *
002100*   LOADED INTO A WORKING-STORAGE TABLE AND SEARCHED ALL, SAME    *
002200*   AS THE OLD MB1100 MASTER WAS HELD IN CORE FOR SETMB2000.      *
002300*                                                                 *
002400*   CHANGE LOG                                                    *
002500*   ----------                                                    *
002600*   91/07/09 dlr  us4102 - REWORKED FROM SETMB2000.CBL AS THE      *
002700*                 LEDGER-POSTING RUN FOR THE OWNER LEDGER          *
002800*                 CONVERSION.  READ-A-MASTER / BUILD-OUTPUT /      *
002900*                 WRITE SHAPE KEPT; CLIENT-NUMBER BRANCHING        *
003000*                 REPLACED WITH ACCOUNT-TYPE DEBIT/CREDIT RULE.    *
003100*   91/09/24 dlr  us4118 - ADDED IN-CORE ACCOUNT TABLE AND         *
003200*                 SEARCH ALL LOOKUP (NO ISAM HANDLER AVAILABLE).   *
003300*   93/02/18 dlr  us4290 - ADDED REJECT-REPORT FOR ACCOUNT-NOT-    *
003400*                 FOUND CONDITIONS; RUN NO LONGER HALTS ON A       *
003500*                 BAD ACCOUNT NUMBER, JUST SKIPS THE PAYMENT.      *
003600*   93/02/18 dlr  us4290 - ADDED TENANT-ID CONTROL BREAK ON THE    *
003700*                 RUN-SUMMARY REPORT PER ACCOUNTING REQUEST.       *
003800*   94/04/02 dlr  us4355 - AVAILABLE-BALANCE NOW RECOMPUTED AS A   *
003900*                 DIRECT MIRROR OF CURRENT-BALANCE ON EVERY POST.  *
004000*   98/11/20 pkw  Y2K -- ALL DATE FIELDS ON THIS RUN ALREADY        *
004100*                 CARRIED AS FULL 8-DIGIT CCYYMMDD, NO CHANGE      *
004200*                 REQUIRED TO THIS PROGRAM.                        *
004300*   03/05/14 rtc  us4471 - ACCT-TABLE-AREA CARRIES ACCT-TBL-AVAIL- *
004400*                 BAL SEPARATELY NOW THAT THE MASTER HAS AN        *
004500*                 AVAILABLE-BALANCE MIRROR FIELD OF ITS OWN.       *
004600*   06/09/30 rtc  us4471 - LEDGER-ENTRY-RECORD NOW CARRIES         *
004700*                 LE-DEBIT-BALANCE/LE-CREDIT-BALANCE AT POST TIME. *
004800*   09/02/17 dlr  us6120 - PAYMENT RECORD NOW CARRIES ITS OWN      *
004900*                 DEBIT/CREDIT ACCOUNT FIELDS; DROPPED THE OLD     *
005000*                 CLIENT-TABLE LOOKUP THAT USED TO DERIVE THEM.    *
005100*   11/03/07 rtc  us8802 - POSTING AMOUNT NOW TAKEN FROM PMT-      *
005200*                 SETTLED-AMOUNT WHEN PRESENT, PMT-AMOUNT WHEN     *
005300*                 THE GATEWAY HAS NOT YET SETTLED A FIGURE.        *
005400*   12/09/07 rtc  us8940 - PARAGRAPH COMMENTARY BROUGHT UP TO      *
005500*                 CENTER STANDARD (SEE ADM-4 SECTION 6) -- REVIEWER*
005600*                 KEPT ASKING WHAT THE DEBIT/CREDIT RULE ACTUALLY  *
005700*                 DID WITHOUT WALKING THE WHOLE PARAGRAPH.         *
005800******************************************************************
005900*                                                                 *
006000*   FIELD VALUE NOTES                                             *
006100*   ----------------                                              *
006200*   ACCT-TBL-TYPE (FROM ACCT-TYPE ON THE MASTER) IS ONE OF FOUR    *
006300*   VALUES CARRIED FORWARD FROM THE CHART OF ACCOUNTS SET-UP JOB:  *
006400*        ASSET       -- OWNER TRUST/OPERATING CASH ACCOUNTS.       *
006500*        LIABILITY   -- SECURITY DEPOSIT AND OWNER PAYABLE.        *
006600*        INCOME      -- RENT AND FEE INCOME ACCOUNTS.              *
006700*        EXPENSE     -- MANAGEMENT FEE AND MAINTENANCE EXPENSE.    *
006800*   2200-APPLY-DEBIT-RULE/2300-APPLY-CREDIT-RULE KEY OFF ASSET     *
006900*   AND EXPENSE ONLY -- LIABILITY, INCOME, AND ANY FUTURE TYPE     *
007000*   NOT YET ON THE CHART ALL FALL THROUGH TO THE "OTHER" SIDE OF   *
007100*   THE IF, SO A NEW ACCOUNT TYPE NEEDS NO PROGRAM CHANGE UNLESS   *
007200*   IT ACTUALLY BEHAVES LIKE AN ASSET OR AN EXPENSE ON A DEBIT.    *
007300*                                                                 *
007400*   LE-ENTRY-TYPE ON THE LEDGER OUTPUT IS EITHER RENT_PAYMENT OR   *
007500*   PARTIAL_PAYMENT (SEE 2100-POST-ENTRY) -- THERE IS NO REVERSAL  *
007600*   OR ADJUSTMENT ENTRY TYPE ON THIS RUN; A MISPOSTED PAYMENT IS   *
007700*   BACKED OUT BY HAND ON THE OWNER LEDGER SCREEN, NOT BY RERUN.   *
007800*                                                                 *
007900*   WS-REJECT-REASON IS FREE TEXT, NOT A CODED FIELD -- IT ONLY    *
008000*   EVER HOLDS ONE OF THE TWO LITERALS SET IN 0430-SET-REJECT-     *
008100*   REASON BELOW, BUT IT IS DECLARED PIC X(40) IN CASE A THIRD     *
008200*   REJECT CONDITION IS EVER ADDED (E.G. A CURRENCY MISMATCH       *
008300*   BETWEEN THE PAYMENT AND ONE OF ITS TWO ACCOUNTS).              *
008400*                                                                 *
008500******************************************************************
008600 ENVIRONMENT DIVISION.
008700 CONFIGURATION SECTION.
008800 SPECIAL-NAMES.
008900     CONSOLE IS CRT.
009000 INPUT-OUTPUT SECTION.
009100 FILE-CONTROL.
009200     SELECT ACCOUNT-FILE     ASSIGN TO ACCTIN
009300            ORGANIZATION IS RECORD SEQUENTIAL
009400            FILE STATUS IS WS-ACCT-STATUS.
009500     SELECT ACCOUNT-OUT-FILE ASSIGN TO ACCTOUT
009600            ORGANIZATION IS RECORD SEQUENTIAL
009700            FILE STATUS IS WS-ACCTOUT-STATUS.
009800     SELECT PAYMENT-FILE     ASSIGN TO PMTFILE
009900            ORGANIZATION IS RECORD SEQUENTIAL
010000            FILE STATUS IS WS-PMT-STATUS.
010100     SELECT LEDGER-FILE      ASSIGN TO LEDGFILE
010200            ORGANIZATION IS RECORD SEQUENTIAL
010300            FILE STATUS IS WS-LEDG-STATUS.
010400     SELECT REPORT-FILE      ASSIGN TO RPTFILE
010500            ORGANIZATION IS RECORD SEQUENTIAL
010600            FILE STATUS IS WS-RPT-STATUS.
010700*
010800 DATA DIVISION.
010900 FILE SECTION.
011000*
011100*   ACCOUNT-FILE IS THE CHART-OF-ACCOUNTS MASTER, READ ONCE AT
011200*   START OF RUN AND HELD ENTIRELY IN ACCT-TABLE-AREA BELOW.
011300 FD  ACCOUNT-FILE
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 281 CHARACTERS
011600     DATA RECORD IS ACCOUNT-RECORD.
011700     COPY RFACCT.
011800*
011900*   ACCOUNT-OUT-FILE IS THE SAME MASTER REWRITTEN AT 0800-REWRITE-
012000*   ACCOUNTS FROM THE UPDATED IN-CORE TABLE -- SEE THE NOTE THERE.
012100 FD  ACCOUNT-OUT-FILE
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 281 CHARACTERS
012400     DATA RECORD IS ACCOUNT-RECORD.
012500 01  ACCOUNT-OUT-REC             PIC X(281).
012600*
012700*   PAYMENT-FILE IS RFPP2000'S OUTPUT -- ONE PASS, PMT-STAT-
012800*   COMPLETED RECORDS GET POSTED, EVERYTHING ELSE IS SKIPPED.
012900 FD  PAYMENT-FILE
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 543 CHARACTERS
013200     DATA RECORD IS PAYMENT-RECORD.
013300     COPY RFPMT.
013400*
013500*   LEDGER-FILE IS THIS RUN'S OWN OUTPUT -- ONE ENTRY PER POSTED
013600*   PAYMENT, WRITTEN BY 2100-POST-ENTRY.
013700 FD  LEDGER-FILE
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 1155 CHARACTERS
014000     DATA RECORD IS LEDGER-ENTRY-RECORD.
014100     COPY RFLEDG.
014200*
014300*   REPORT-FILE CARRIES BOTH THE RUN-SUMMARY (TENANT BREAK/GRAND
014400*   TOTAL) AND THE REJECT-REPORT DETAIL LINES -- SAME PRINT FILE,
014500*   TWO LAYOUTS SELECTED BY WHICH RFRPT GROUP IS MOVED IN.
014600 FD  REPORT-FILE
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 132 CHARACTERS
014900     DATA RECORD IS RPT-PRINT-LINE.
015000     COPY RFRPT.
015100*
015200 WORKING-STORAGE SECTION.
015300*
015400*   FILE STATUS BYTES -- ONLY WS-ACCT-STATUS AND WS-PMT-STATUS
015500*   ARE ACTUALLY TESTED (VIA THE 88-LEVELS BELOW); THE OTHERS ARE
015600*   CARRIED FOR THE ABEND DUMP IF A WRITE EVER FAILS.
015700 01  WS-FILE-STATUSES.
015800     05  WS-ACCT-STATUS              PIC X(2).
015900         88  WS-ACCT-OK              VALUE '00'.
016000     05  WS-ACCTOUT-STATUS           PIC X(2).
016100     05  WS-PMT-STATUS               PIC X(2).
016200         88  WS-PMT-OK               VALUE '00'.
016300     05  WS-LEDG-STATUS              PIC X(2).
016400     05  WS-RPT-STATUS               PIC X(2).
016500*
016600     05  FILLER                      PIC X(10) VALUE SPACES.
016700*   RUN SWITCHES -- EOF FLAGS FOR THE TWO INPUT FILES, WHETHER
016800*   THIS PAYMENT'S DEBIT/CREDIT ACCOUNT WAS FOUND IN THE TABLE,
016900*   AND WHETHER WE ARE STILL ON THE FIRST TENANT OF THE RUN
017000*   (SO 2100-POST-ENTRY KNOWS NOT TO FIRE A BREAK ON RECORD ONE).
017100 01  WS-SWITCHES.
017200     05  WS-ACCT-EOF-SW              PIC X(1)  VALUE 'N'.
017300         88  WS-ACCT-AT-EOF          VALUE 'Y'.
017400     05  WS-PMT-EOF-SW               PIC X(1)  VALUE 'N'.
017500         88  WS-PMT-AT-EOF           VALUE 'Y'.
017600     05  WS-DEBIT-FOUND-SW           PIC X(1)  VALUE 'N'.
017700         88  WS-DEBIT-FOUND          VALUE 'Y'.
017800     05  WS-CREDIT-FOUND-SW          PIC X(1)  VALUE 'N'.
017900         88  WS-CREDIT-FOUND         VALUE 'Y'.
018000     05  WS-FIRST-RECORD-SW          PIC X(1)  VALUE 'Y'.
018100         88  WS-FIRST-RECORD         VALUE 'Y'.
018200*
018300     05  FILLER                      PIC X(10) VALUE SPACES.
018400*   77-LEVEL SUBSCRIPTS -- WS-WRITE-SUB DRIVES THE REWRITE LOOP
018500*   IN 0810-WRITE-ONE-ACCOUNT; WS-DEBIT-IDX/WS-CREDIT-IDX HOLD
018600*   THE SEARCH ALL RESULTS FROM 2000-LOOKUP-ACCOUNTS SO THE
018700*   DEBIT/CREDIT PARAGRAPHS CAN ADDRESS THE TABLE DIRECTLY.
018800 77  WS-WRITE-SUB                    PIC S9(5) COMP.
018900 77  WS-DEBIT-IDX                    PIC S9(5) COMP.
019000 77  WS-CREDIT-IDX                   PIC S9(5) COMP.
019100*
019200*   RUN COUNTERS -- ZEROED TOGETHER AT 0200-INITIALIZE-RUN AND
019300*   PRINTED ON THE RUN-SUMMARY REPORT AT 2600-WRITE-SUMMARY.
019400 01  WS-COUNTERS.
019500     05  WS-ACCT-TBL-COUNT           PIC 9(5)  COMP.
019600     05  WS-ENTRY-SEQ                PIC 9(9)  COMP.
019700     05  WS-TENANT-ENTRIES           PIC 9(6)  COMP.
019800     05  WS-GRAND-ENTRIES            PIC 9(7)  COMP.
019900     05  WS-REJECTED-COUNT           PIC 9(7)  COMP.
020000*
020100     05  FILLER                      PIC X(10) VALUE SPACES.
020200*   IN-CORE CHART-OF-ACCOUNTS TABLE (SEE THE 91/09/24 CHANGE-LOG
020300*   ENTRY ABOVE).  LOADED ONCE BY 0300-LOAD-ACCOUNT-TABLE IN
020400*   ASCENDING ACCT-TBL-NUMBER ORDER SO 2000-LOOKUP-ACCOUNTS CAN
020500*   RUN A BINARY SEARCH ALL ON EITHER SIDE OF A PAYMENT.
020600 01  ACCT-TABLE-AREA.
020700     05  ACCT-TBL-ENTRY OCCURS 5000 TIMES
020800                 ASCENDING KEY IS ACCT-TBL-NUMBER
020900                 INDEXED BY ACCT-IDX ACCT-SRCH-IDX.
021000*           UUID-STYLE KEY, NOT A SEQUENTIAL ACCOUNT NUMBER --
021100*           CARRIED STRAIGHT ACROSS FROM ACCOUNT-RECORD.
021200         10  ACCT-TBL-NUMBER         PIC X(50).
021300*           OWNER/PROPERTY-FACING NAME, PRINT AND INQUIRY ONLY.
021400         10  ACCT-TBL-NAME           PIC X(100).
021500*           ASSET/LIABILITY/INCOME/EXPENSE -- SEE FIELD VALUE
021600*           NOTES IN THE PROGRAM BANNER ABOVE.
021700         10  ACCT-TBL-TYPE           PIC X(10).
021800*           FINER-GRAINED CLASSIFICATION (E.G. OPERATING VS.
021900*           TRUST WITHIN ASSET); NOT TESTED BY THIS PROGRAM.
022000         10  ACCT-TBL-SUBTYPE        PIC X(25).
022100         10  ACCT-TBL-OWNER-ID       PIC X(36).
022200*           UPDATED IN PLACE BY 2200/2300; WRITTEN BACK TO
022300*           ACCT-CURRENT-BAL AT 0810-WRITE-ONE-ACCOUNT.
022400         10  ACCT-TBL-CURRENT-BAL    PIC S9(17)V99 COMP-3.
022500*           KEPT EQUAL TO ACCT-TBL-CURRENT-BAL ON THIS RUN --
022600*           SEE 94/04/02 US4355 IN THE CHANGE LOG.
022700         10  ACCT-TBL-AVAIL-BAL      PIC S9(17)V99 COMP-3.
022800         10  ACCT-TBL-CURRENCY       PIC X(3).
022900*           'Y'/'N' -- NOT TESTED BY THIS RUN; AN INACTIVE
023000*           ACCOUNT THAT STILL SHOWS UP ON A PAYMENT STILL POSTS.
023100         10  ACCT-TBL-ACTIVE         PIC X(1).
023200         10  ACCT-TBL-OPEN-DATE      PIC 9(8).
023300*           STAMPED FROM ACCT-LAST-POSTED-DATE ON LOAD; THIS RUN
023400*           DOES NOT REFRESH IT ON A NEW POST (NO CALLER NEEDS
023500*           IT YET) -- SEE 0320-ADD-TO-TABLE/0810-WRITE-ONE-
023600*           ACCOUNT, WHICH ONLY COPY IT THROUGH UNCHANGED.
023700         10  ACCT-TBL-LAST-POST      PIC 9(8).
023800*
023900     05  FILLER                      PIC X(10) VALUE SPACES.
024000 01  WS-POST-AMOUNT                  PIC S9(17)V99 COMP-3.
024100*
024200*   ENTRY-ID / TRANSACTION-ID TEXT BUILT FROM THE RUNNING
024300*   WS-ENTRY-SEQ COUNTER -- SEE 03/05/14 US4471 NOTE ABOVE FOR
024400*   WHY THIS RUN GENERATES ITS OWN IDS RATHER THAN COPYING ONE
024500*   OFF THE PAYMENT RECORD.
024600 01  WS-ID-BUILD.
024700     05  WS-ENTRY-ID-TEXT.
024800         10  FILLER                  PIC X(9)  VALUE 'RFLP-ENT-'.
024900         10  WS-ENTRY-SEQ-DISP       PIC 9(9).
025000         10  FILLER                  PIC X(18) VALUE SPACES.
025100     05  WS-TXN-ID-TEXT.
025200         10  FILLER                  PIC X(9)  VALUE 'RFLP-TXN-'.
025300         10  WS-TXN-SEQ-DISP         PIC 9(9).
025400         10  FILLER                  PIC X(82) VALUE SPACES.
025500*
025600*   RUN-SUMMARY REPORT ACCUMULATORS.  WS-TENANT-AMOUNT/ENTRIES
025700*   RESET TO ZERO AT EVERY TENANT BREAK (2500-TENANT-BREAK); THE
025800*   GRAND FIGURES CARRY THROUGH TO THE END-OF-RUN TOTAL LINE.
025900 01  WS-REPORT-TOTALS.
026000     05  WS-PRIOR-TENANT             PIC X(36) VALUE SPACES.
026100     05  WS-TENANT-AMOUNT            PIC S9(13)V99 COMP-3.
026200     05  WS-GRAND-AMOUNT             PIC S9(15)V99 COMP-3.
026300*
026400     05  FILLER                      PIC X(10) VALUE SPACES.
026500 01  WS-WORK-FIELDS.
026600     05  WS-REJECT-REASON            PIC X(40).
026700*
026800     05  FILLER                      PIC X(10) VALUE SPACES.
026900******************************************************************
027000*                                                                *
027100*                    PROCESSING FLOW OF THIS RUN                 *
027200*                                                                *
027300*   0200-INITIALIZE-RUN    OPEN FILES, LOAD ACCOUNT TABLE,       *
027400*                          WRITE REPORT HEADINGS.                *
027500*   0400-PROCESS-ONE-PAYMENT (PER PAYMENT READ)                  *
027600*        IF PMT-STATUS = COMPLETED  PERFORM THE POST             *
027700*        ELSE                       PERFORM THE REJECT           *
027800*   2000-LOOKUP-ACCOUNTS   BINARY SEARCH THE IN-MEMORY TABLE     *
027900*                          FOR BOTH SIDES OF THE ENTRY.          *
028000*   2100-POST-ENTRY        WRITE THE LEDGER-FILE ENTRY, THEN     *
028100*                          APPLY THE BALANCE RULE TO BOTH SIDES  *
028200*                          (2200-APPLY-DEBIT-RULE / 2300-APPLY-  *
028300*                          CREDIT-RULE) AGAINST THE IN-MEMORY    *
028400*                          COPY ONLY -- THE ACCOUNT-FILE ITSELF  *
028500*                          IS NOT TOUCHED UNTIL 0800.            *
028600*   2500-TENANT-BREAK      FIRES ON A CHANGE OF OWNER-ID (OR AT  *
028700*                          END OF RUN) TO ROLL THE SUBTOTAL      *
028800*                          LINE; DOES NOT AFFECT THE POSTING.    *
028900*   0800-REWRITE-ACCOUNTS  AFTER ALL PAYMENTS ARE READ, THE      *
029000*                          WHOLE TABLE (UPDATED BALANCES AND     *
029100*                          ALL) IS WRITTEN BACK OUT TO REPLACE   *
029200*                          THE ACCOUNT MASTER.                   *
029300*                                                                *
029400******************************************************************
029500 PROCEDURE DIVISION.
029600*
029700*   0100-MAIN-LINE -- OVERALL RUN SHAPE: LOAD THE ACCOUNT TABLE,
029800*   OPEN THE PAYMENT/LEDGER/REPORT FILES, POST EVERY COMPLETED
029900*   PAYMENT ONE AT A TIME, FLUSH ANY OPEN TENANT BREAK, WRITE THE
030000*   RUN-SUMMARY TOTAL LINE, THEN REWRITE THE ACCOUNT MASTER WITH
030100*   THE UPDATED BALANCES BEFORE CLOSING OUT.
030200 0100-MAIN-LINE.
030300     DISPLAY SPACES UPON CRT.
030400     DISPLAY '* * * RFLP1500 - OWNER LEDGER POSTING RUN * * *'
030500         UPON CRT AT 0101.
030600     PERFORM 0200-INITIALIZE-RUN.
030700     PERFORM 0300-LOAD-ACCOUNT-TABLE THRU 0300-EXIT.
030800     OPEN INPUT  PAYMENT-FILE.
030900     OPEN OUTPUT LEDGER-FILE.
031000     OPEN OUTPUT REPORT-FILE.
031100     PERFORM 0360-WRITE-HEADINGS THRU 0360-EXIT.
031200     PERFORM 0500-READ-PAYMENT THRU 0500-EXIT.
031300     PERFORM 0400-PROCESS-ONE-PAYMENT THRU 0400-EXIT
031400         UNTIL WS-PMT-AT-EOF.
031500*   THE LAST TENANT ON THE FILE NEVER SEES A "TENANT CHANGED"
031600*   COMPARE FIRE INSIDE 2100-POST-ENTRY, SO ITS BREAK LINE HAS
031700*   TO BE FORCED HERE ONCE THE READ LOOP IS DONE.
031800     IF WS-GRAND-ENTRIES > ZERO
031900         PERFORM 2500-TENANT-BREAK THRU 2500-EXIT.
032000     PERFORM 2600-WRITE-SUMMARY THRU 2600-EXIT.
032100     PERFORM 0800-REWRITE-ACCOUNTS THRU 0800-EXIT.
032200     PERFORM 0900-END-RUN.
032300*
032400*   0200-INITIALIZE-RUN -- ZERO EVERY RUN COUNTER/ACCUMULATOR AND
032500*   PRIME THE TENANT-BREAK SWITCHES BEFORE THE FIRST PAYMENT IS
032600*   READ.
032700 0200-INITIALIZE-RUN.
032800     MOVE ZERO  TO WS-ACCT-TBL-COUNT WS-ENTRY-SEQ
032900                   WS-TENANT-ENTRIES WS-GRAND-ENTRIES
033000                   WS-REJECTED-COUNT WS-TENANT-AMOUNT
033100                   WS-GRAND-AMOUNT.
033200     MOVE SPACES TO WS-PRIOR-TENANT.
033300     MOVE 'Y'    TO WS-FIRST-RECORD-SW.
033400*
033500*   0300-LOAD-ACCOUNT-TABLE -- ONE-TIME LOAD OF THE ENTIRE
033600*   CHART-OF-ACCOUNTS INTO ACCT-TABLE-AREA (SEE THE NOTE ON THAT
033700*   TABLE ABOVE FOR WHY THIS SHOP DOES NOT HAVE AN ISAM HANDLER
033800*   AVAILABLE ON THIS BOX).
033900 0300-LOAD-ACCOUNT-TABLE.
034000     OPEN INPUT ACCOUNT-FILE.
034100     PERFORM 0310-READ-ACCOUNT THRU 0310-EXIT.
034200     PERFORM 0320-ADD-TO-TABLE THRU 0320-EXIT
034300         UNTIL WS-ACCT-AT-EOF.
034400     CLOSE ACCOUNT-FILE.
034500     DISPLAY WS-ACCT-TBL-COUNT ' ACCOUNTS LOADED'
034600         UPON CRT AT 0201.
034700 0300-EXIT.
034800     EXIT.
034900*
035000 0310-READ-ACCOUNT.
035100     READ ACCOUNT-FILE
035200         AT END SET WS-ACCT-AT-EOF TO TRUE.
035300 0310-EXIT.
035400     EXIT.
035500*
035600*   0320-ADD-TO-TABLE -- ONE ROW OF THE MASTER PER PASS.  THE
035700*   TABLE MUST STAY IN ASCENDING ACCT-TBL-NUMBER ORDER SINCE
035800*   2000-LOOKUP-ACCOUNTS SEARCHES IT WITH SEARCH ALL -- THIS
035900*   RELIES ON ACCOUNT-FILE ALREADY BEING SORTED ON ACCT-NUMBER
036000*   BY THE STEP THAT BUILDS IT.
036100 0320-ADD-TO-TABLE.
036200     ADD 1 TO WS-ACCT-TBL-COUNT.
036300     SET ACCT-IDX TO WS-ACCT-TBL-COUNT.
036400     MOVE ACCT-NUMBER          TO ACCT-TBL-NUMBER(ACCT-IDX).
036500     MOVE ACCT-NAME            TO ACCT-TBL-NAME(ACCT-IDX).
036600     MOVE ACCT-TYPE            TO ACCT-TBL-TYPE(ACCT-IDX).
036700     MOVE ACCT-SUBTYPE         TO ACCT-TBL-SUBTYPE(ACCT-IDX).
036800     MOVE ACCT-OWNER-ID        TO ACCT-TBL-OWNER-ID(ACCT-IDX).
036900     MOVE ACCT-CURRENT-BAL     TO ACCT-TBL-CURRENT-BAL(ACCT-IDX).
037000     MOVE ACCT-AVAILABLE-BAL   TO ACCT-TBL-AVAIL-BAL(ACCT-IDX).
037100     MOVE ACCT-CURRENCY        TO ACCT-TBL-CURRENCY(ACCT-IDX).
037200     MOVE ACCT-ACTIVE          TO ACCT-TBL-ACTIVE(ACCT-IDX).
037300     MOVE ACCT-OPEN-DATE       TO ACCT-TBL-OPEN-DATE(ACCT-IDX).
037400     MOVE ACCT-LAST-POSTED-DATE
037500                               TO ACCT-TBL-LAST-POST(ACCT-IDX).
037600     PERFORM 0310-READ-ACCOUNT THRU 0310-EXIT.
037700 0320-EXIT.
037800     EXIT.
037900*
038000*   0360-WRITE-HEADINGS -- TWO-LINE COLUMN HEADING FOR THE RUN-
038100*   SUMMARY REPORT, PRINTED ONCE BEFORE THE FIRST DETAIL LINE.
038200 0360-WRITE-HEADINGS.
038300     MOVE RFRPT-SUMMARY-HEADING-1 TO RPT-PRINT-LINE.
038400     WRITE RPT-PRINT-LINE.
038500     MOVE RFRPT-SUMMARY-HEADING-2 TO RPT-PRINT-LINE.
038600     WRITE RPT-PRINT-LINE.
038700 0360-EXIT.
038800     EXIT.
038900*
039000*   0400-PROCESS-ONE-PAYMENT -- SKIP (NOT REJECT) ANY PAYMENT
039100*   THAT IS NOT YET PMT-STAT-COMPLETED; RFPP2000 IS THE ONLY
039200*   PROGRAM THAT MOVES A PAYMENT TO COMPLETED, SO THIS RUN NEVER
039300*   POSTS THE SAME PAYMENT TWICE ACROSS SUCCESSIVE NIGHTS.
039400 0400-PROCESS-ONE-PAYMENT.
039500     MOVE SPACES TO WS-REJECT-REASON.
039600     MOVE 'N'    TO WS-DEBIT-FOUND-SW.
039700     MOVE 'N'    TO WS-CREDIT-FOUND-SW.
039800     IF PMT-STAT-COMPLETED
039900         PERFORM 0410-PROCESS-COMPLETED-PMT THRU 0410-EXIT.
040000     PERFORM 0500-READ-PAYMENT THRU 0500-EXIT.
040100 0400-EXIT.
040200     EXIT.
040300*
040400*   0410-PROCESS-COMPLETED-PMT -- LOOK UP BOTH SIDES OF THE
040500*   ENTRY; IF EITHER ACCOUNT NUMBER IS NOT ON FILE, REJECT THE
040600*   WHOLE PAYMENT RATHER THAN POST A HALF-ENTRY.
040700 0410-PROCESS-COMPLETED-PMT.
040800     PERFORM 0420-SET-POST-AMOUNT THRU 0420-EXIT.
040900     PERFORM 2000-LOOKUP-ACCOUNTS THRU 2000-EXIT.
041000     IF WS-DEBIT-FOUND AND WS-CREDIT-FOUND
041100         PERFORM 2200-APPLY-DEBIT-RULE THRU 2200-EXIT
041200         PERFORM 2300-APPLY-CREDIT-RULE THRU 2300-EXIT
041300         PERFORM 2100-POST-ENTRY THRU 2100-EXIT
041400     ELSE
041500         PERFORM 0430-SET-REJECT-REASON THRU 0430-EXIT
041600         PERFORM 2400-REJECT-PAYMENT THRU 2400-EXIT.
041700 0410-EXIT.
041800     EXIT.
041900*
042000*   0420-SET-POST-AMOUNT -- SEE THE 11/03/07 US8802 CHANGE-LOG
042100*   ENTRY.  THE GATEWAY MAY SETTLE FOR LESS THAN THE ORIGINAL
042200*   PMT-AMOUNT (PARTIAL SETTLEMENT, FEES WITHHELD, ETC); WHEN IT
042300*   HAS, PMT-SETTLED-AMOUNT IS THE FIGURE THAT ACTUALLY MOVED AND
042400*   IS WHAT GETS POSTED, NOT THE ORIGINAL REQUESTED AMOUNT.
042500 0420-SET-POST-AMOUNT.
042600     IF PMT-SETTLED-AMOUNT NOT = ZERO
042700         MOVE PMT-SETTLED-AMOUNT TO WS-POST-AMOUNT
042800     ELSE
042900         MOVE PMT-AMOUNT         TO WS-POST-AMOUNT.
043000 0420-EXIT.
043100     EXIT.
043200*
043300*   0430-SET-REJECT-REASON -- CALLED ONLY WHEN 0410-PROCESS-
043400*   COMPLETED-PMT FOUND WS-DEBIT-FOUND AND WS-CREDIT-FOUND NOT
043500*   BOTH TRUE.  CHECKS THE DEBIT SIDE FIRST -- IF BOTH SIDES ARE
043600*   ACTUALLY MISSING THE REASON WILL SAY DEBIT, NOT CREDIT; THE
043700*   OPERATOR CAN STILL TELL FROM THE PAYMENT'S TWO ACCOUNT
043800*   NUMBERS ON THE REJECT LINE WHICH ONE(S) ARE ACTUALLY BAD.
043900 0430-SET-REJECT-REASON.
044000     IF NOT WS-DEBIT-FOUND
044100         MOVE 'DEBIT ACCOUNT NOT FOUND' TO WS-REJECT-REASON
044200     ELSE
044300         MOVE 'CREDIT ACCOUNT NOT FOUND' TO WS-REJECT-REASON.
044400 0430-EXIT.
044500     EXIT.
044600*
044700*   0500-READ-PAYMENT -- STRAIGHT SEQUENTIAL READ OF THE PAYMENT
044800*   FILE; PMT-STAT-COMPLETED FILTERING HAPPENS ONE LEVEL UP IN
044900*   0400-PROCESS-ONE-PAYMENT, NOT HERE.
045000 0500-READ-PAYMENT.
045100     READ PAYMENT-FILE
045200         AT END SET WS-PMT-AT-EOF TO TRUE.
045300 0500-EXIT.
045400     EXIT.
045500*
045600*   2000-LOOKUP-ACCOUNTS -- TWO INDEPENDENT SEARCH ALL PASSES
045700*   OVER ACCT-TABLE-AREA, ONE FOR THE DEBIT SIDE OF THE PAYMENT
045800*   AND ONE FOR THE CREDIT SIDE.  ACCT-IDX/ACCT-SRCH-IDX ARE
045900*   SHARED BY BOTH SEARCHES; WS-DEBIT-IDX/WS-CREDIT-IDX CAPTURE
046000*   WHERE EACH ONE LANDED SO THE CALLER CAN ADDRESS THE TABLE
046100*   DIRECTLY WITHOUT RE-SEARCHING.
046200 2000-LOOKUP-ACCOUNTS.
046300     SET ACCT-SRCH-IDX TO 1.
046400     SEARCH ALL ACCT-TBL-ENTRY
046500         AT END
046600             MOVE 'N' TO WS-DEBIT-FOUND-SW
046700         WHEN ACCT-TBL-NUMBER(ACCT-SRCH-IDX) = PMT-DEBIT-ACCT-NUMBER
046800             MOVE 'Y' TO WS-DEBIT-FOUND-SW
046900             SET WS-DEBIT-IDX TO ACCT-SRCH-IDX.
047000     SET ACCT-SRCH-IDX TO 1.
047100     SEARCH ALL ACCT-TBL-ENTRY
047200         AT END
047300             MOVE 'N' TO WS-CREDIT-FOUND-SW
047400         WHEN ACCT-TBL-NUMBER(ACCT-SRCH-IDX) = PMT-CREDIT-ACCT-NUMBER
047500             MOVE 'Y' TO WS-CREDIT-FOUND-SW
047600             SET WS-CREDIT-IDX TO ACCT-SRCH-IDX.
047700 2000-EXIT.
047800     EXIT.
047900*
048000*   2100-POST-ENTRY -- BUILDS AND WRITES ONE LEDGER-ENTRY-RECORD
048100*   FOR THE PAYMENT, THEN ROLLS THE RUN-SUMMARY ACCUMULATORS.
048200*   ENTRY-ID AND TRANSACTION-ID ARE GENERATED HERE FROM THE SAME
048300*   RUNNING WS-ENTRY-SEQ COUNTER (SEE 03/05/14 US4471 ABOVE) --
048400*   THE OLD MB-STYLE FEED NEVER CARRIED A TRANSACTION-LEVEL ID OF
048500*   ITS OWN, SO THIS RUN MINTS ONE.  THE TENANT-BREAK COMPARE AT
048600*   THE BOTTOM FIRES 2500-TENANT-BREAK THE INSTANT THE INCOMING
048700*   TENANT-ID CHANGES FROM THE PRIOR POSTED ENTRY -- THE PAYMENT
048800*   FILE MUST ALREADY BE IN TENANT-ID SEQUENCE FOR THIS TO GROUP
048900*   CORRECTLY.
049000 2100-POST-ENTRY.
049100     ADD 1 TO WS-ENTRY-SEQ.
049200     MOVE WS-ENTRY-SEQ         TO WS-ENTRY-SEQ-DISP.
049300     MOVE WS-ENTRY-ID-TEXT     TO LE-ENTRY-ID.
049400     MOVE WS-ENTRY-SEQ         TO WS-TXN-SEQ-DISP.
049500     MOVE WS-TXN-ID-TEXT       TO LE-TRANSACTION-ID.
049600     MOVE PMT-ID               TO LE-PAYMENT-ID.
049700     MOVE PMT-TENANT-ID        TO LE-TENANT-ID.
049800     MOVE PMT-PROPERTY-ID      TO LE-PROPERTY-ID.
049900     MOVE PMT-LEASE-ID         TO LE-LEASE-ID.
050000     MOVE PMT-DEBIT-ACCT-NUMBER  TO LE-DEBIT-ACCT-NUMBER.
050100     MOVE PMT-DEBIT-ACCT-TYPE    TO LE-DEBIT-ACCT-TYPE.
050200     MOVE PMT-DEBIT-OWNER-ID     TO LE-DEBIT-OWNER-ID.
050300     MOVE PMT-CREDIT-ACCT-NUMBER TO LE-CREDIT-ACCT-NUMBER.
050400     MOVE PMT-CREDIT-ACCT-TYPE   TO LE-CREDIT-ACCT-TYPE.
050500     MOVE PMT-CREDIT-OWNER-ID    TO LE-CREDIT-OWNER-ID.
050600     MOVE WS-POST-AMOUNT       TO LE-AMOUNT.
050700     MOVE PMT-CURRENCY         TO LE-CURRENCY.
050800*   PARTIAL PAYMENTS GET THEIR OWN LEDGER ENTRY TYPE SO THE
050900*   OWNER STATEMENT CAN TELL A PART-PAYMENT FROM A FULL RENT
051000*   PAYMENT AT A GLANCE.
051100     IF PMT-IS-PARTIAL-TYPE
051200         MOVE 'PARTIAL_PAYMENT' TO LE-ENTRY-TYPE
051300     ELSE
051400         MOVE 'RENT_PAYMENT'    TO LE-ENTRY-TYPE.
051500     MOVE 'POSTED'             TO LE-STATUS.
051600     MOVE SPACES               TO LE-REFERENCE LE-DESCRIPTION.
051700     STRING 'AUTOPOST FOR PAYMENT ' PMT-ID
051800         DELIMITED BY SIZE INTO LE-DESCRIPTION.
051900*   THE BALANCES STAMPED ON THE ENTRY ARE THE POST-UPDATE
052000*   FIGURES -- 2200-APPLY-DEBIT-RULE/2300-APPLY-CREDIT-RULE HAVE
052100*   ALREADY RUN BY THE TIME WE GET HERE (SEE 0410-PROCESS-
052200*   COMPLETED-PMT), SO THIS IS THE BALANCE AS OF AFTER THIS
052300*   PAYMENT, NOT BEFORE IT.
052400     MOVE ACCT-TBL-CURRENT-BAL(WS-DEBIT-IDX)  TO LE-DEBIT-BALANCE.
052500     MOVE ACCT-TBL-CURRENT-BAL(WS-CREDIT-IDX) TO LE-CREDIT-BALANCE.
052600     WRITE LEDGER-ENTRY-RECORD.
052700     IF WS-FIRST-RECORD
052800         MOVE PMT-TENANT-ID TO WS-PRIOR-TENANT
052900         MOVE 'N'           TO WS-FIRST-RECORD-SW
053000     ELSE
053100         IF PMT-TENANT-ID NOT = WS-PRIOR-TENANT
053200             PERFORM 2500-TENANT-BREAK THRU 2500-EXIT
053300             MOVE PMT-TENANT-ID TO WS-PRIOR-TENANT.
053400     ADD 1 TO WS-TENANT-ENTRIES.
053500     ADD WS-POST-AMOUNT TO WS-TENANT-AMOUNT.
053600     ADD 1 TO WS-GRAND-ENTRIES.
053700     ADD WS-POST-AMOUNT TO WS-GRAND-AMOUNT.
053800 2100-EXIT.
053900     EXIT.
054000*
054100*   2200-APPLY-DEBIT-RULE -- THE HOUSE DEBIT/CREDIT BALANCE RULE:
054200*   AN ASSET OR EXPENSE ACCOUNT INCREASES ON A DEBIT; ANY OTHER
054300*   ACCOUNT TYPE (LIABILITY, EQUITY, INCOME) DECREASES ON A
054400*   DEBIT.  AVAILABLE-BALANCE IS KEPT AS A DIRECT MIRROR OF
054500*   CURRENT-BALANCE ON THIS RUN (SEE 94/04/02 US4355 ABOVE) --
054600*   THERE IS NO SEPARATE HOLD/PENDING CONCEPT AT THE LEDGER
054700*   LEVEL, ONLY ON THE PAYMENT ITSELF.
054800 2200-APPLY-DEBIT-RULE.
054900     IF ACCT-TBL-TYPE(WS-DEBIT-IDX) = 'ASSET' OR 'EXPENSE'
055000         COMPUTE ACCT-TBL-CURRENT-BAL(WS-DEBIT-IDX) ROUNDED =
055100             ACCT-TBL-CURRENT-BAL(WS-DEBIT-IDX) + WS-POST-AMOUNT
055200     ELSE
055300         COMPUTE ACCT-TBL-CURRENT-BAL(WS-DEBIT-IDX) ROUNDED =
055400             ACCT-TBL-CURRENT-BAL(WS-DEBIT-IDX) - WS-POST-AMOUNT.
055500     MOVE ACCT-TBL-CURRENT-BAL(WS-DEBIT-IDX)
055600                             TO ACCT-TBL-AVAIL-BAL(WS-DEBIT-IDX).
055700 2200-EXIT.
055800     EXIT.
055900*
056000*   2300-APPLY-CREDIT-RULE -- MIRROR IMAGE OF 2200-APPLY-DEBIT-
056100*   RULE: AN ASSET OR EXPENSE ACCOUNT DECREASES ON A CREDIT;
056200*   EVERY OTHER ACCOUNT TYPE INCREASES.  TOGETHER THE TWO
056300*   PARAGRAPHS KEEP THE POSTING SELF-BALANCING -- ONE SIDE UP,
056400*   ONE SIDE DOWN, BY THE SAME WS-POST-AMOUNT.
056500 2300-APPLY-CREDIT-RULE.
056600     IF ACCT-TBL-TYPE(WS-CREDIT-IDX) = 'ASSET' OR 'EXPENSE'
056700         COMPUTE ACCT-TBL-CURRENT-BAL(WS-CREDIT-IDX) ROUNDED =
056800             ACCT-TBL-CURRENT-BAL(WS-CREDIT-IDX) - WS-POST-AMOUNT
056900     ELSE
057000         COMPUTE ACCT-TBL-CURRENT-BAL(WS-CREDIT-IDX) ROUNDED =
057100             ACCT-TBL-CURRENT-BAL(WS-CREDIT-IDX) + WS-POST-AMOUNT.
057200     MOVE ACCT-TBL-CURRENT-BAL(WS-CREDIT-IDX)
057300                            TO ACCT-TBL-AVAIL-BAL(WS-CREDIT-IDX).
057400 2300-EXIT.
057500     EXIT.
057600*
057700*   2400-REJECT-PAYMENT -- NO LEDGER ENTRY IS WRITTEN AND NO
057800*   ACCOUNT BALANCE IS TOUCHED; THE PAYMENT SIMPLY DROPS OUT OF
057900*   THIS RUN WITH ITS REASON LOGGED ON THE REJECT-REPORT DETAIL
058000*   LINE.  A REJECTED PAYMENT STAYS PMT-STAT-COMPLETED ON FILE
058100*   AND WILL REJECT AGAIN ON EVERY FUTURE RUN UNTIL SOMEONE
058200*   CORRECTS THE ACCOUNT NUMBER ON THE PAYMENT RECORD.
058300 2400-REJECT-PAYMENT.
058400     ADD 1 TO WS-REJECTED-COUNT.
058500     MOVE PMT-ID           TO RFRPT-REJ-PAYMENT-ID.
058600     MOVE WS-REJECT-REASON TO RFRPT-REJ-REASON.
058700     MOVE RFRPT-REJECT-DETAIL TO RPT-PRINT-LINE.
058800     WRITE RPT-PRINT-LINE.
058900 2400-EXIT.
059000     EXIT.
059100*
059200*   2500-TENANT-BREAK -- PRINTS THE SUBTOTAL LINE FOR THE TENANT
059300*   JUST FINISHED AND RESETS THE TENANT ACCUMULATORS FOR THE
059400*   NEXT ONE.  CALLED BOTH FROM 2100-POST-ENTRY (MID-RUN, ON A
059500*   TENANT-ID CHANGE) AND FROM 0100-MAIN-LINE (END-OF-RUN, TO
059600*   FLUSH THE LAST TENANT ON THE FILE).
059700 2500-TENANT-BREAK.
059800     MOVE WS-PRIOR-TENANT   TO RFRPT-SUM-TENANT-ID.
059900     MOVE WS-TENANT-ENTRIES TO RFRPT-SUM-ENTRIES.
060000     MOVE WS-TENANT-AMOUNT  TO RFRPT-SUM-AMOUNT.
060100     MOVE RFRPT-SUMMARY-DETAIL TO RPT-PRINT-LINE.
060200     WRITE RPT-PRINT-LINE.
060300     MOVE ZERO TO WS-TENANT-ENTRIES.
060400     MOVE ZERO TO WS-TENANT-AMOUNT.
060500 2500-EXIT.
060600     EXIT.
060700*
060800*   2600-WRITE-SUMMARY -- FINAL GRAND-TOTAL LINE ON THE RUN-
060900*   SUMMARY REPORT: TOTAL ENTRIES POSTED, TOTAL AMOUNT POSTED,
061000*   AND HOW MANY PAYMENTS WERE REJECTED FOR A MISSING ACCOUNT.
061100 2600-WRITE-SUMMARY.
061200     MOVE WS-GRAND-ENTRIES  TO RFRPT-GT-ENTRIES.
061300     MOVE WS-GRAND-AMOUNT   TO RFRPT-GT-AMOUNT.
061400     MOVE WS-REJECTED-COUNT TO RFRPT-GT-REJECTED.
061500     MOVE RFRPT-SUMMARY-TOTAL TO RPT-PRINT-LINE.
061600     WRITE RPT-PRINT-LINE.
061700 2600-EXIT.
061800     EXIT.
061900*
062000*   0800-REWRITE-ACCOUNTS -- THE ENTIRE CHART-OF-ACCOUNTS IS
062100*   REWRITTEN FROM ACCT-TABLE-AREA AT END OF RUN, NOT JUST THE
062200*   ROWS THIS RUN TOUCHED -- ACCOUNT-OUT-FILE IS A FULL
062300*   REPLACEMENT OF ACCOUNT-FILE FOR TOMORROW NIGHT'S RUN.
062400 0800-REWRITE-ACCOUNTS.
062500     OPEN OUTPUT ACCOUNT-OUT-FILE.
062600     PERFORM 0810-WRITE-ONE-ACCOUNT THRU 0810-EXIT
062700         VARYING WS-WRITE-SUB FROM 1 BY 1
062800         UNTIL WS-WRITE-SUB > WS-ACCT-TBL-COUNT.
062900     CLOSE ACCOUNT-OUT-FILE.
063000 0800-EXIT.
063100     EXIT.
063200*
063300*   0810-WRITE-ONE-ACCOUNT -- FIELD-BY-FIELD MOVE OF ONE TABLE
063400*   ROW BACK OUT TO ACCOUNT-RECORD SHAPE.  ACCT-TBL-CURRENT-BAL
063500*   AND ACCT-TBL-AVAIL-BAL ARE ALWAYS EQUAL WHEN WE GET HERE (SEE
063600*   2200/2300'S CLOSING MOVE) SO THIS IS NOT LOSING ANY
063700*   INFORMATION EVEN THOUGH THE TWO FIELDS LOOK REDUNDANT.
063800 0810-WRITE-ONE-ACCOUNT.
063900     MOVE ACCT-TBL-NUMBER(WS-WRITE-SUB)      TO ACCT-NUMBER.
064000     MOVE ACCT-TBL-NAME(WS-WRITE-SUB)        TO ACCT-NAME.
064100     MOVE ACCT-TBL-TYPE(WS-WRITE-SUB)         TO ACCT-TYPE.
064200     MOVE ACCT-TBL-SUBTYPE(WS-WRITE-SUB)     TO ACCT-SUBTYPE.
064300     MOVE ACCT-TBL-OWNER-ID(WS-WRITE-SUB)    TO ACCT-OWNER-ID.
064400     MOVE ACCT-TBL-CURRENT-BAL(WS-WRITE-SUB) TO ACCT-CURRENT-BAL.
064500     MOVE ACCT-TBL-AVAIL-BAL(WS-WRITE-SUB)
064600                                       TO ACCT-AVAILABLE-BAL.
064700     MOVE ACCT-TBL-CURRENCY(WS-WRITE-SUB)    TO ACCT-CURRENCY.
064800     MOVE ACCT-TBL-ACTIVE(WS-WRITE-SUB)      TO ACCT-ACTIVE.
064900     MOVE ACCT-TBL-OPEN-DATE(WS-WRITE-SUB)   TO ACCT-OPEN-DATE.
065000     MOVE ACCT-TBL-LAST-POST(WS-WRITE-SUB)
065100                                       TO ACCT-LAST-POSTED-DATE.
065200     WRITE ACCOUNT-OUT-REC FROM ACCOUNT-RECORD.
065300 0810-EXIT.
065400     EXIT.
065500*
065600*   0900-END-RUN -- CLOSE THE REMAINING OPEN FILES (ACCOUNT-OUT-
065700*   FILE WAS ALREADY CLOSED BY 0800-REWRITE-ACCOUNTS) AND ECHO
065800*   THE FINAL TOTALS TO THE OPERATOR CONSOLE.
065900 0900-END-RUN.
066000     CLOSE PAYMENT-FILE.
066100     CLOSE LEDGER-FILE.
066200     CLOSE REPORT-FILE.
066300     DISPLAY 'RFLP1500 FINAL TOTALS' UPON CRT AT 0915.
066400     DISPLAY WS-GRAND-ENTRIES ' ENTRIES POSTED' UPON CRT AT 1015.
066500     DISPLAY WS-REJECTED-COUNT ' PAYMENTS REJECTED' UPON CRT AT 1115.
066600     STOP RUN.
