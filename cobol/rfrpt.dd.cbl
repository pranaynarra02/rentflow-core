000100******************************************************************
000200*                                                                 *
000300*   RFRPT.DD.CBL   --  PRINT-LINE LAYOUTS FOR THE LEDGER,         *
000400*                      LIFECYCLE AND SCHEDULE BATCH RUNS          *
000500*                                                                 *
000600*   COPY MEMBER FOR RFCNTR "OWNER LEDGER" SUBSYSTEM.  ALL LINES   *
000700*   BUILT HERE, MOVED TO RPT-PRINT-LINE, THEN WRITTEN.  CARRIED   *
000800*   OVER FROM THE OLD LPSXCFPB NAME/ADDRESS BLOCK LAYOUT -- SAME  *
000900*   GROUP-AND-FILLER SPACING HABIT.                               *
001000*                                                                 *
001100*   87/01/22 jmh  ORIGINAL LAYOUT (RUN-SUMMARY ONLY).             *
001200*   93/02/18 dlr  ADDED REJECT-LINE FOR ACCOUNT-NOT-FOUND ROWS.   *
001300*   11/03/07 rtc  us8802 - ADDED SCHEDULE-RUN DETAIL/TOTAL LINES  *
001400*                 FOR RFSR3000.                                  *
001500******************************************************************
001600  01  RPT-PRINT-LINE                      PIC X(132).
001700*
001800  01  RFRPT-SUMMARY-HEADING-1.
001900      05  FILLER                          PIC X(20)
002000          VALUE 'RFCNTR OWNER LEDGER'.
002100      05  FILLER                          PIC X(30)
002200          VALUE ' - RUN-SUMMARY POSTING REPORT'.
002300      05  FILLER                          PIC X(82) VALUE SPACES.
002400  01  RFRPT-SUMMARY-HEADING-2.
002500      05  FILLER                          PIC X(36)
002600          VALUE 'TENANT-ID'.
002700      05  FILLER                          PIC X(6)
002800          VALUE 'ENTRYS'.
002900      05  FILLER                          PIC X(4) VALUE SPACES.
003000      05  FILLER                          PIC X(15)
003100          VALUE 'TOTAL-AMOUNT'.
003200      05  FILLER                          PIC X(71) VALUE SPACES.
003300*
003400  01  RFRPT-SUMMARY-DETAIL.
003500      05  RFRPT-SUM-TENANT-ID             PIC X(36).
003600      05  FILLER                          PIC X(2) VALUE SPACES.
003700      05  RFRPT-SUM-ENTRIES               PIC ZZZ,ZZ9.
003800      05  FILLER                          PIC X(2) VALUE SPACES.
003900      05  RFRPT-SUM-AMOUNT                PIC Z(11)9.99-.
004000      05  FILLER                          PIC X(73) VALUE SPACES.
004100*
004200  01  RFRPT-SUMMARY-TOTAL.
004300      05  FILLER                          PIC X(18)
004400          VALUE 'GRAND-TOTAL-ENTRIES'.
004500      05  RFRPT-GT-ENTRIES                PIC ZZZ,ZZ9.
004600      05  FILLER                          PIC X(4) VALUE SPACES.
004700      05  FILLER                          PIC X(17)
004800          VALUE 'GRAND-TOTAL-AMOUNT'.
004900      05  RFRPT-GT-AMOUNT                 PIC Z(11)9.99-.
005000      05  FILLER                          PIC X(4) VALUE SPACES.
005100      05  FILLER                          PIC X(14)
005200          VALUE 'REJECTED-COUNT'.
005300      05  RFRPT-GT-REJECTED               PIC ZZZ,ZZ9.
005400      05  FILLER                          PIC X(37) VALUE SPACES.
005500*
005600  01  RFRPT-REJECT-DETAIL.
005700      05  FILLER                          PIC X(9)
005800          VALUE '**REJECT*'.
005900      05  RFRPT-REJ-PAYMENT-ID            PIC X(36).
006000      05  FILLER                          PIC X(2) VALUE SPACES.
006100      05  RFRPT-REJ-REASON                PIC X(40).
006200      05  FILLER                          PIC X(45) VALUE SPACES.
006300*
006400  01  RFRPT-SCHED-HEADING.
006500      05  FILLER                          PIC X(20)
006600          VALUE 'RFCNTR OWNER LEDGER'.
006700      05  FILLER                          PIC X(30)
006800          VALUE ' - SCHEDULE-RUN REPORT'.
006900      05  FILLER                          PIC X(82) VALUE SPACES.
007000*
007100  01  RFRPT-SCHED-DETAIL.
007200      05  RFRPT-SCH-ID                    PIC X(36).
007300      05  FILLER                          PIC X(2) VALUE SPACES.
007400      05  RFRPT-SCH-DISPOSITION           PIC X(11).
007500      05  FILLER                          PIC X(83) VALUE SPACES.
007600*
007700  01  RFRPT-SCHED-TOTAL.
007800      05  FILLER                          PIC X(20)
007900          VALUE 'SCHEDULES-EXECUTED  '.
008000      05  RFRPT-SCH-EXECUTED              PIC ZZZ,ZZ9.
008100      05  FILLER                          PIC X(4) VALUE SPACES.
008200      05  FILLER                          PIC X(21)
008300          VALUE 'SCHEDULES-DEACTIVATED'.
008400      05  RFRPT-SCH-DEACTIVATED           PIC ZZZ,ZZ9.
008500      05  FILLER                          PIC X(4) VALUE SPACES.
008600      05  FILLER                          PIC X(18)
008700          VALUE 'PAYMENTS-GENERATED'.
008800      05  RFRPT-SCH-GENERATED             PIC ZZZ,ZZ9.
008900      05  FILLER                          PIC X(23) VALUE SPACES.
