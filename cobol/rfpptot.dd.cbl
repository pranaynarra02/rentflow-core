000100******************************************************************
000200*                                                                 *
000300*   RFPPTOT.DD.CBL  --  RFPP2000 RUN-TOTALS / RETRY WORKING-      *
000400*                       STORAGE COPYBOOK                          *
000500*                                                                 *
000600*   COPY MEMBER FOR RFCNTR "OWNER LEDGER" SUBSYSTEM.  CARRIED     *
000700*   OVER FROM THE OLD CNP750-TRAN-REC TRANSACTION-HISTORY LAYOUT  *
000800*   -- SAME "PILE OF COMP-3 RUNNING TOTALS" HABIT, NEW FIELD SET  *
000900*   FOR THE PAYMENT LIFECYCLE RUN.                                *
001000*                                                                 *
001100*   89/05/03 jmh  ORIGINAL LAYOUT (CNP750-TRAN-REC).              *
001200*   94/04/02 dlr  RECAST AS RFPP2000 WORKING-STORAGE TOTALS.      *
001300*   06/09/30 rtc  us4471 - ADDED PPTOT-BACKOFF-SECS / EXPONENT    *
001400*                 WORK FIELDS FOR THE RETRY-DELAY COMPUTE.        *
001500******************************************************************
001600  01  RFPPTOT-WORK-AREA.
001700      05  PPTOT-COMPLETED-COUNT           PIC 9(7)  COMP.
001800      05  PPTOT-FAILED-COUNT              PIC 9(7)  COMP.
001900      05  PPTOT-SKIPPED-COUNT             PIC 9(7)  COMP.
002000      05  PPTOT-IDEMPOTENT-HIT-COUNT      PIC 9(7)  COMP.
002100      05  PPTOT-TOTALS.
002200          10  PPTOT-TOTAL-SETTLED         PIC S9(15)V99 COMP-3.
002300          10  PPTOT-TOTAL-FEES            PIC S9(13)V99 COMP-3.
002400      05  PPTOT-TOTALS-D REDEFINES PPTOT-TOTALS.
002500          10  PPTOT-TOTAL-SETTLED-D       PIC S9(15)V99.
002600          10  PPTOT-TOTAL-FEES-D          PIC S9(13)V99.
002700      05  PPTOT-BACKOFF-EXPONENT          PIC 9(3)  COMP.
002800      05  PPTOT-BACKOFF-POWER             PIC 9(9)  COMP.
002900      05  PPTOT-BACKOFF-SECS              PIC 9(9)  COMP.
003000      05  PPTOT-SUB                       PIC S9(4) COMP.
003100      05  FILLER                          PIC X(15).
