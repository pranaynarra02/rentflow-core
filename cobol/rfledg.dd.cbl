000100******************************************************************
000200*                                                                 *
000300*   RFLEDG.DD.CBL  --  LEDGER-ENTRY OUTPUT RECORD LAYOUT          *
000400*                                                                 *
000500*   COPY MEMBER FOR RFCNTR "OWNER LEDGER" SUBSYSTEM.  BUILT BY    *
000600*   RFLP1500 (LEDGER POSTING RUN) -- ONE RECORD WRITTEN PER       *
000700*   PAYMENT SUCCESSFULLY POSTED TO THE DEBIT/CREDIT ACCOUNTS.     *
000800*   FILE IS APPEND-ONLY; NOTHING EVER REWRITES A POSTED ENTRY.    *
000900*                                                                 *
001000*   85/03/12 jmh  ORIGINAL LAYOUT (CARRIED OVER FROM MB-REC).     *
001100*   93/02/18 dlr  SPLIT DEBIT/CREDIT SIDE INTO OWNER-ID PAIRS SO  *
001200*                 REMITTANCE CAN ROLL UP BY OWNER, NOT JUST ACCT. *
001300*   98/11/20 pkw  Y2K -- NO DATE FIELDS ON THIS RECORD, NO CHANGE.*
001400*   06/09/30 rtc  us4471 - ADDED LE-DEBIT-BALANCE/LE-CREDIT-      *
001500*                 BALANCE, SET WHEN THE ENTRY SETTLES.           *
001600******************************************************************
001700  01  LEDGER-ENTRY-RECORD.
001800      05  LE-ENTRY-ID                     PIC X(36).
001900      05  LE-PAYMENT-ID                   PIC X(36).
002000      05  LE-TENANT-ID                    PIC X(36).
002100      05  LE-PROPERTY-ID                  PIC X(36).
002200      05  LE-LEASE-ID                     PIC X(36).
002300      05  LE-DEBIT-SIDE.
002400          10  LE-DEBIT-ACCT-NUMBER        PIC X(50).
002500          10  LE-DEBIT-ACCT-TYPE          PIC X(10).
002600          10  LE-DEBIT-OWNER-ID           PIC X(36).
002700      05  LE-CREDIT-SIDE.
002800          10  LE-CREDIT-ACCT-NUMBER       PIC X(50).
002900          10  LE-CREDIT-ACCT-TYPE         PIC X(10).
003000          10  LE-CREDIT-OWNER-ID          PIC X(36).
003100      05  LE-AMOUNT                       PIC S9(17)V99 COMP-3.
003200      05  LE-AMOUNT-D REDEFINES LE-AMOUNT PIC S9(17)V99.
003300      05  LE-CURRENCY                     PIC X(3).
003400      05  LE-ENTRY-TYPE                   PIC X(15).
003500          88  LE-IS-RENT-PAYMENT          VALUE 'RENT_PAYMENT'.
003600          88  LE-IS-PARTIAL-PAYMENT       VALUE 'PARTIAL_PAYMENT'.
003700          88  LE-IS-LATE-FEE              VALUE 'LATE_FEE'.
003800          88  LE-IS-SECURITY-DEP          VALUE 'SECURITY_DEPOSIT'.
003900          88  LE-IS-REFUND                VALUE 'REFUND'.
004000          88  LE-IS-ADJUSTMENT            VALUE 'ADJUSTMENT'.
004100          88  LE-IS-CHARGEBACK            VALUE 'CHARGEBACK'.
004200      05  LE-STATUS                       PIC X(10).
004300          88  LE-STAT-PENDING             VALUE 'PENDING'.
004400          88  LE-STAT-POSTED              VALUE 'POSTED'.
004500          88  LE-STAT-SETTLED             VALUE 'SETTLED'.
004600      05  LE-REFERENCE                    PIC X(100).
004700      05  LE-DESCRIPTION                  PIC X(500).
004800      05  LE-TRANSACTION-ID               PIC X(100).
004900      05  LE-DEBIT-BALANCE                PIC S9(17)V99 COMP-3.
005000      05  LE-CREDIT-BALANCE               PIC S9(17)V99 COMP-3.
005100      05  FILLER                          PIC X(25).
