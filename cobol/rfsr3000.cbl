000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     RFSR3000.
000300 AUTHOR.         D L RIVERA.
000400 INSTALLATION.   RFCNTR DATA CENTER.
000500 DATE-WRITTEN.   08/22/93.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL - RFCNTR INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                 *
001000*   RFSR3000  --  RECURRING PAYMENT SCHEDULE ROLL-FORWARD RUN     *
001100*                                                                 *
001200*   THIRD STEP OF THE NIGHTLY OWNER LEDGER JOB STREAM (RUNS       *
001300*   BEFORE RFLP1500 SO THE PAYMENTS IT EMITS ARE PICKED UP THE    *
001400*   SAME NIGHT).  READS SCHEDULE-FILE, FIRES ANY ACTIVE SCHEDULE  *
001500*   WHOSE NEXT-EXECUTION-DATE HAS ARRIVED, EMITS A NEW PENDING    *
001600*   PAYMENT RECORD, ADVANCES THE SCHEDULE TO ITS NEXT DATE (WITH  *
001700*   MONTHLY DAY-OF-MONTH CLAMPING), CHECKS THE END-DATE AND       *
001800*   OCCURRENCE-CAP CUTOFFS, AND REWRITES THE SCHEDULE.            *
001900*                                                                 *
002000*   NOTE (SEE us4471 IN RFPMT.DD.CBL): THE PAYMENTS EMITTED HERE   *
002100*   CARRY NO POSTING ACCOUNTS -- SCHEDULE-RECORD HAS NEVER CARRIED *
002200*   THEM.  THE ENTRY-REQUEST STEP THAT USED TO STAMP THEM ON THE  *
002300*   OLD SCREEN-DRIVEN PATH RUNS AHEAD OF RFLP1500 IN THE JOB       *
002400*   STREAM; SCHEDULE-GENERATED PAYMENTS RIDE THROUGH THIS RUN     *
002500*   WITH PMT-DEBIT-SIDE/PMT-CREDIT-SIDE BLANK AND ARE STAMPED     *
002600*   BEFORE POSTING NIGHT, NOT BY THIS PROGRAM.                    *
002700*                                                                 *
002800*   CHANGE LOG                                                    *
002900*   ----------                                                    *
003000*   93/08/22 dlr  us4355 - ORIGINAL PROGRAM.  THIRD LEG OF THE     *
003100*                 OWNER LEDGER CONVERSION, SAME SHAPE AS RFLP1500  *
003200*                 AND RFPP2000 (READ / COMPUTE / BUILD / REWRITE). *
003300*   94/01/14 dlr  us4355 - ADDED DAILY/WEEKLY/BI-WEEKLY DATE ADD   *
003400*                 WITH MONTH-END ROLLOVER (2150-NORMALIZE-CAND-    *
003500*                 DATE) SO THE CANDIDATE DATE IS NEVER INVALID.    *
003600*   96/02/09 pkw  us4402 - ADDED QUARTERLY AND YEARLY PATTERNS.    *
003700*   98/11/20 pkw  Y2K -- WS-RUN-DATE-8 NOW WINDOWS THE 2-DIGIT     *
003800*                 ACCEPT-FROM-DATE YEAR (PIVOT YEAR 50) BEFORE     *
003900*                 THE DUE-DATE COMPARE, SAME RULE AS RFPP2000.     *
004000*   11/03/07 rtc  us8802 - ADDED MONTHLY DAY-OF-MONTH CLAMP        *
004100*                 (2200-MONTHLY-CLAMP) AND THE DEGENERATE-SAME-    *
004200*                 MONTH RETRY WHEN THE CLAMPED DATE DOES NOT       *
004300*                 ACTUALLY ADVANCE THE SCHEDULE.                   *
004400*   11/24/07 rtc  us8920 - 2300-CUTOFF-CHECK NOW ZEROES            *
004500*                 SCH-NEXT-EXECUTION-DATE WHEN A SCHEDULE GOES     *
004600*                 INACTIVE ON END-DATE OR OCCURRENCE CAP -- A      *
004700*                 STALE NEXT-DATE WAS SITTING ON EXHAUSTED         *
004800*                 SCHEDULES AND CONFUSING THE INQUIRY SCREENS.     *
004900*   12/08/07 rtc  us8931 - SCH-LAST-EXECUTION-DATE NOW SET TO THE  *
005000*                 RUN DATE (WAS THE DUE DATE) AND 2100-COMPUTE-    *
005100*                 NEXT-DATE NOW BASES THE RECOMPUTE OFF IT -- AN   *
005200*                 OVERDUE SCHEDULE WAS CATCHING UP OFF THE WRONG   *
005300*                 DATE.                                           *
005400*   12/08/07 rtc  us8931 - 2200-MONTHLY-CLAMP NOW CLAMPS A DOM-    *
005500*                 UNSET SCHEDULE TO THE BASE DATE'S OWN DAY AND    *
005600*                 RECHECKS THE DEGENERATE SAME-MONTH CASE AGAINST  *
005700*                 THE BASE MONTH/YEAR (WAS SCH-START-DD AND THE    *
005800*                 STALE SCH-NEXT-EXECUTION-DATE) -- A DELAYED OR   *
005900*                 CATCH-UP RUN WAS CLAMPING OFF THE WRONG ANCHOR.  *
006000*   12/09/07 rtc  us8942 - PARAGRAPH COMMENTARY BROUGHT UP TO      *
006100*                 CENTER STANDARD TO MATCH RFLP1500/RFPP2000 --    *
006200*                 THE MONTHLY-CLAMP STEPS AND THE DATE-ARITHMETIC  *
006300*                 PARAGRAPHS THEY CALL HAD NO WALK-THROUGH.        *
006400******************************************************************
006500*                                                                 *
006600*   FIELD VALUE NOTES                                             *
006700*   ----------------                                              *
006800*   SCH-FREQUENCY (SEE RFSCHD COPYBOOK) IS ONE OF DAILY, WEEKLY,   *
006900*   BI_WEEKLY, MONTHLY, QUARTERLY, OR YEARLY -- 2100-COMPUTE-NEXT- *
007000*   DATE BELOW DISPATCHES ON THE MATCHING SCH-IS-xxx CONDITION.    *
007100*   AN UNRECOGNIZED VALUE FALLS TO THE FINAL ELSE AND IS TREATED   *
007200*   AS A SCHEDULE ERROR (WS-SCHED-ERROR-SW), NOT A DEFAULT CADENCE.*
007300*                                                                 *
007400*   SCH-DAY-OF-MONTH IS ONLY MEANINGFUL FOR MONTHLY (AND, VIA THE  *
007500*   3-MONTH ADD, QUARTERLY) SCHEDULES.  SCH-DOM-UNSET (88-LEVEL,   *
007600*   VALUE ZERO) MEANS "USE THE BASE DATE'S OWN DAY" -- SEE THE     *
007700*   2200-MONTHLY-CLAMP WALK-THROUGH BELOW FOR HOW THE BASE DAY IS  *
007800*   CAPTURED BEFORE THE MONTH ARITHMETIC OVERLAYS IT.              *
007900*                                                                 *
008000*   SCH-ACTIVE ('Y'/'N') IS FLIPPED TO 'N' ONLY BY 2300-CUTOFF-    *
008100*   CHECK BELOW -- THIS RUN NEVER REACTIVATES A SCHEDULE; THAT     *
008200*   ONLY HAPPENS THROUGH THE OWNER-FACING SCHEDULE SCREEN.         *
008300*                                                                 *
008400*   RFRPT-SCH-DISPOSITION ON THE ROLL-FORWARD REPORT IS ONE OF     *
008500*   'EXECUTED', 'DEACTIVATED', OR 'ERROR' -- A SCHEDULE THAT WAS   *
008600*   NOT DUE THIS RUN NEVER APPEARS ON THE REPORT AT ALL (SEE       *
008700*   0400-PROCESS-ONE-SCHEDULE, WHICH ONLY DRIVES 2500-WRITE-       *
008800*   SCHEDULE-RUN FROM INSIDE THE DUE BRANCH).                      *
008900*                                                                 *
009000******************************************************************
009100 ENVIRONMENT DIVISION.
009200 CONFIGURATION SECTION.
009300 SPECIAL-NAMES.
009400     CONSOLE IS CRT.
009500 INPUT-OUTPUT SECTION.
009600 FILE-CONTROL.
009700     SELECT SCHEDULE-FILE      ASSIGN TO SCHFILE
009800            ORGANIZATION IS RECORD SEQUENTIAL
009900            FILE STATUS IS WS-SCH-STATUS.
010000     SELECT SCHEDULE-OUT-FILE  ASSIGN TO SCHOUT
010100            ORGANIZATION IS RECORD SEQUENTIAL
010200            FILE STATUS IS WS-SCHOUT-STATUS.
010300     SELECT PAYMENT-OUT-FILE   ASSIGN TO PMTOUT
010400            ORGANIZATION IS RECORD SEQUENTIAL
010500            FILE STATUS IS WS-PMTOUT-STATUS.
010600     SELECT REPORT-FILE        ASSIGN TO RPTFILE
010700            ORGANIZATION IS RECORD SEQUENTIAL
010800            FILE STATUS IS WS-RPT-STATUS.
010900*
011000 DATA DIVISION.
011100 FILE SECTION.
011200*
011300*   SCHEDULE-FILE IS READ AND REWRITTEN ONE-FOR-ONE ONTO SCHEDULE-
011400*   OUT-FILE, SAME "RENAME THE OUTPUT OVER THE INPUT" HANDLING AS
011500*   RFPP2000'S PAYMENT FILE -- SEE THE NOTE THERE.
011600 FD  SCHEDULE-FILE
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 213 CHARACTERS
011900     DATA RECORD IS SCHEDULE-RECORD.
012000     COPY RFSCHD.
012100*
012200 FD  SCHEDULE-OUT-FILE
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 213 CHARACTERS
012500     DATA RECORD IS SCHOUT-REC.
012600 01  SCHOUT-REC                  PIC X(213).
012700*
012800*   PAYMENT-OUT-FILE IS APPEND-ONLY FROM THIS RUN'S POINT OF VIEW
012900*   -- IT IS THE SAME PAYMENT FILE RFPP2000 WROTE EARLIER IN THE
013000*   JOB STREAM, OPENED HERE OUTPUT-EXTEND-STYLE BY THE JCL (THIS
013100*   PROGRAM ITSELF JUST OPENS OUTPUT AND WRITES THE NEW RECORDS
013200*   THIS RUN GENERATES; THE JOB STEP CONCATENATES THE TWO FILES).
013300 FD  PAYMENT-OUT-FILE
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 543 CHARACTERS
013600     DATA RECORD IS PMTOUT-REC.
013700 01  PMTOUT-REC                  PIC X(543).
013800*
013900 FD  REPORT-FILE
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 132 CHARACTERS
014200     DATA RECORD IS RPT-PRINT-LINE.
014300     COPY RFRPT.
014400*
014500 WORKING-STORAGE SECTION.
014600*
014700*   RUN-TOTALS COPYBOOK, SAME SHARED SHAPE HABIT AS RFPPTOT OVER
014800*   IN RFPP2000; ALSO CARRIES THE MONTHLY-CLAMP CANDIDATE-DATE
014900*   WORK FIELDS (SRTOT-CAND-xxx/SRTOT-BASE-xxx) SINCE THEY ARE
015000*   SHARED ACROSS SEVERAL PARAGRAPHS IN THIS PROGRAM.
015100     COPY RFSRTOT.
015200*
015300*   PAYMENT-RECORD LAYOUT -- NOT AN FD IN THIS PROGRAM BECAUSE
015400*   THIS RUN BUILDS A BRAND NEW PAYMENT RECORD IN WORKING STORAGE
015500*   (SEE 2400-EMIT-PAYMENT) RATHER THAN COPYING ONE FORWARD FROM
015600*   AN INPUT FILE.
015700     COPY RFPMT.
015800*
015900*   FILE-STATUS BYTES.  SAME HOUSE RULE AS THE OTHER TWO RUNS:
016000*   ONLY '00' IS NAMED, A NON-'00' STATUS IS AN OPERATOR ABEND.
016100 01  WS-FILE-STATUSES.
016200     05  WS-SCH-STATUS               PIC X(2).
016300         88  WS-SCH-OK               VALUE '00'.
016400     05  WS-SCHOUT-STATUS            PIC X(2).
016500     05  WS-PMTOUT-STATUS            PIC X(2).
016600     05  WS-RPT-STATUS               PIC X(2).
016700*
016800     05  FILLER                      PIC X(10) VALUE SPACES.
016900*
017000*   WS-SCHED-DUE-SW IS RESET EVERY SCHEDULE (2000-SCHEDULE-DUE-
017100*   CHECK); WS-SCHED-ERROR-SW IS RESET AT THE TOP OF EVERY DUE
017200*   SCHEDULE'S PROCESSING (0410) AND SET ONLY BY AN UNRECOGNIZED
017300*   SCH-FREQUENCY IN 2100-COMPUTE-NEXT-DATE.
017400 01  WS-SWITCHES.
017500     05  WS-SCH-EOF-SW               PIC X(1)  VALUE 'N'.
017600         88  WS-SCH-AT-EOF           VALUE 'Y'.
017700     05  WS-SCHED-DUE-SW             PIC X(1)  VALUE 'N'.
017800         88  WS-SCHED-DUE            VALUE 'Y'.
017900     05  WS-SCHED-ERROR-SW           PIC X(1)  VALUE 'N'.
018000         88  WS-SCHED-ERROR          VALUE 'Y'.
018100*
018200     05  FILLER                      PIC X(10) VALUE SPACES.
018300*
018400*   RUN DATE, 6-DIGIT ACCEPT FORM WINDOWED TO A FULL 4-DIGIT
018500*   CENTURY -- SAME Y2K PIVOT-YEAR-50 RULE AS RFPP2000'S OWN
018600*   RUN TIMESTAMP.  SEE 0200-INITIALIZE-RUN.
018700 01  WS-RUN-DATE-BUILD.
018800     05  WS-RUN-DATE-6               PIC 9(6).
018900     05  WS-RUN-DATE-6R REDEFINES WS-RUN-DATE-6.
019000         10  WS-RUN-YY               PIC 9(2).
019100         10  WS-RUN-MM               PIC 9(2).
019200         10  WS-RUN-DD               PIC 9(2).
019300     05  WS-RUN-CCYY                 PIC 9(4).
019400*
019500     05  FILLER                      PIC X(10) VALUE SPACES.
019600 01  WS-RUN-DATE-8-BUILD.
019700     05  WS-RUN-DATE-8-CCYY          PIC 9(4).
019800     05  WS-RUN-DATE-8-MM            PIC 9(2).
019900     05  WS-RUN-DATE-8-DD            PIC 9(2).
020000     05  FILLER                      PIC X(10) VALUE SPACES.
020100 01  WS-RUN-DATE-8 REDEFINES WS-RUN-DATE-8-BUILD PIC 9(8).
020200*           THE 8-DIGIT CCYYMMDD FORM COMPARED AGAINST SCH-NEXT-
020300*           EXECUTION-DATE IN 2000-SCHEDULE-DUE-CHECK.
020400*
020500*   HOLDS THE SCHEDULE'S DUE DATE FROM BEFORE 0410 OVERWRITES
020600*   SCH-NEXT-EXECUTION-DATE -- 2400-EMIT-PAYMENT NEEDS THE
020700*   ORIGINAL DUE DATE TO STAMP PMT-SCHEDULED-FOR-TS, NOT THE
020800*   NEWLY-COMPUTED NEXT DATE.
020900 01  WS-DUE-DATE-SAVE                PIC 9(8).
021000*
021100*   LONG-DIVISION SCRATCH FOR THE FEBRUARY LEAP-YEAR TEST IN
021200*   2170-COMPUTE-DAYS-IN-MONTH -- SEE THAT PARAGRAPH FOR THE RULE.
021300 01  WS-DIVISION-WORK.
021400     05  WS-DIV-Q                    PIC 9(7)  COMP.
021500     05  WS-DIV-R4                   PIC 9(3)  COMP.
021600     05  WS-DIV-R100                 PIC 9(3)  COMP.
021700     05  WS-DIV-R400                 PIC 9(3)  COMP.
021800*
021900     05  FILLER                      PIC X(10) VALUE SPACES.
022000*
022100*   BUILDS THE 14-DIGIT PMT-SCHEDULED-FOR-TS STAMP -- TIME
022200*   PORTION IS ALWAYS ZERO SINCE A SCHEDULE ONLY CARRIES A DATE,
022300*   NOT A TIME OF DAY, FOR WHEN IT COMES DUE.
022400 01  WS-SCHED-TS-BUILD.
022500     05  WS-SCHED-TS-DATE            PIC 9(8).
022600     05  WS-SCHED-TS-TIME            PIC 9(6) VALUE ZERO.
022700     05  FILLER                      PIC X(10) VALUE SPACES.
022800 01  WS-SCHED-TS-14 REDEFINES WS-SCHED-TS-BUILD PIC 9(14).
022900*
023000*   PMT-ID FOR A SCHEDULE-GENERATED PAYMENT IS BUILT FROM A
023100*   RUNNING SEQUENCE, SAME "GENERATE OUR OWN ID" HABIT AS
023200*   RFLP1500'S WS-ID-BUILD (SEE THE NOTE THERE FOR WHY).
023300 01  WS-ID-BUILD.
023400     05  WS-PMT-SEQ                  PIC 9(9)  COMP.
023500     05  WS-PMT-ID-TEXT.
023600         10  FILLER                  PIC X(9)  VALUE 'RFLP-SCH-'.
023700         10  WS-PMT-SEQ-OUT          PIC 9(9).
023800         10  FILLER                  PIC X(18) VALUE SPACES.
023900*
024000******************************************************************
024100*                                                                *
024200*                    PROCESSING FLOW OF THIS RUN                 *
024300*                                                                *
024400*   0200-INITIALIZE-RUN     ZERO THE TOTALS, BUILD WS-RUN-DATE-8. *
024500*   0400-PROCESS-ONE-SCHEDULE (PER SCHEDULE READ)                 *
024600*        2000-SCHEDULE-DUE-CHECK -- ACTIVE AND NEXT-DATE <= TODAY?*
024700*        IF DUE  0410-PROCESS-DUE-SCHEDULE                        *
024800*             SAVE THE DUE DATE, STAMP SCH-LAST-EXECUTION-DATE    *
024900*             TO THE RUN DATE, THEN 2100-COMPUTE-NEXT-DATE.       *
025000*             IF THE FREQUENCY WAS UNRECOGNIZED (ERROR)           *
025100*                  0420-HANDLE-SCHEDULE-ERROR                     *
025200*             ELSE  0430-HANDLE-SCHEDULE-SUCCESS                  *
025300*                  2400-EMIT-PAYMENT, 2300-CUTOFF-CHECK           *
025400*             2500-WRITE-SCHEDULE-RUN (ONE DETAIL LINE)           *
025500*        REWRITE THE SCHEDULE RECORD EITHER WAY.                  *
025600*   2600-WRITE-SCHEDULE-TOTALS AT END OF RUN.                     *
025700*                                                                *
025800******************************************************************
025900 PROCEDURE DIVISION.
026000*
026100*   0100-MAIN-LINE -- OPEN EVERYTHING, WRITE THE REPORT HEADING,
026200*   THEN DRIVE ONE SCHEDULE AT A TIME THROUGH THE DUE-CHECK/
026300*   ADVANCE/CUTOFF SEQUENCE UNTIL END OF THE SCHEDULE FILE.  SEE
026400*   THE PROCESSING FLOW BOX ABOVE.
026500 0100-MAIN-LINE.
026600     DISPLAY SPACES UPON CRT.
026700     DISPLAY '* * * RFSR3000 - SCHEDULE ROLL-FORWARD RUN * * *'
026800         UPON CRT AT 0101.
026900     PERFORM 0200-INITIALIZE-RUN.
027000     OPEN INPUT  SCHEDULE-FILE.
027100     OPEN OUTPUT SCHEDULE-OUT-FILE.
027200     OPEN OUTPUT PAYMENT-OUT-FILE.
027300     OPEN OUTPUT REPORT-FILE.
027400     PERFORM 0360-WRITE-HEADING THRU 0360-EXIT.
027500     PERFORM 0500-READ-SCHEDULE THRU 0500-EXIT.
027600     PERFORM 0400-PROCESS-ONE-SCHEDULE THRU 0400-EXIT
027700         UNTIL WS-SCH-AT-EOF.
027800     PERFORM 2600-WRITE-SCHEDULE-TOTALS THRU 2600-EXIT.
027900     PERFORM 0900-END-RUN.
028000*
028100*   0200-INITIALIZE-RUN -- ZERO THE RUN TOTALS AND THE PAYMENT-
028200*   ID SEQUENCE, THEN WINDOW THE 2-DIGIT ACCEPT-FROM-DATE YEAR
028300*   INTO WS-RUN-DATE-8, THE 8-DIGIT FORM EVERY DUE-DATE COMPARE
028400*   IN THIS PROGRAM USES.
028500 0200-INITIALIZE-RUN.
028600     MOVE ZERO TO SRTOT-EXECUTED-COUNT SRTOT-DEACTIVATED-COUNT
028700                  SRTOT-FAILED-COUNT SRTOT-GENERATED-COUNT.
028800     MOVE ZERO TO WS-PMT-SEQ.
028900     ACCEPT WS-RUN-DATE-6 FROM DATE.
029000*   98/11/20 pkw Y2K -- PIVOT YEAR 50, SAME RULE AS RFPP2000'S
029100*   OWN RUN TIMESTAMP WINDOWING.
029200     IF WS-RUN-YY < 50
029300         MOVE 2000 TO WS-RUN-CCYY
029400     ELSE
029500         MOVE 1900 TO WS-RUN-CCYY.
029600     ADD WS-RUN-YY TO WS-RUN-CCYY.
029700     MOVE WS-RUN-CCYY TO WS-RUN-DATE-8-CCYY.
029800     MOVE WS-RUN-MM   TO WS-RUN-DATE-8-MM.
029900     MOVE WS-RUN-DD   TO WS-RUN-DATE-8-DD.
030000*
030100 0360-WRITE-HEADING.
030200     MOVE RFRPT-SCHED-HEADING TO RPT-PRINT-LINE.
030300     WRITE RPT-PRINT-LINE.
030400 0360-EXIT.
030500     EXIT.
030600*
030700*   0400-PROCESS-ONE-SCHEDULE -- PER-SCHEDULE DISPATCH.  A
030800*   SCHEDULE THAT IS NOT DUE IS REWRITTEN UNCHANGED AND NEVER
030900*   APPEARS ON THE ROLL-FORWARD REPORT (SEE THE FIELD VALUE
031000*   NOTES IN THE PROGRAM BANNER ABOVE).
031100 0400-PROCESS-ONE-SCHEDULE.
031200     PERFORM 2000-SCHEDULE-DUE-CHECK THRU 2000-EXIT.
031300     IF WS-SCHED-DUE
031400         PERFORM 0410-PROCESS-DUE-SCHEDULE THRU 0410-EXIT.
031500     WRITE SCHOUT-REC FROM SCHEDULE-RECORD.
031600     PERFORM 0500-READ-SCHEDULE THRU 0500-EXIT.
031700 0400-EXIT.
031800     EXIT.
031900*
032000*   0410-PROCESS-DUE-SCHEDULE -- SAVES THE DUE DATE (SO 2400-
032100*   EMIT-PAYMENT CAN STAMP THE ORIGINAL SCHEDULED-FOR TIME AFTER
032200*   SCH-NEXT-EXECUTION-DATE HAS ALREADY MOVED FORWARD), THEN
032300*   RUNS THE RECOMPUTE AND ROUTES TO SUCCESS OR ERROR HANDLING.
032400 0410-PROCESS-DUE-SCHEDULE.
032500*   12/08/07 rtc  us8931 - SCH-LAST-EXECUTION-DATE IS NOW SET TO
032600*                 THE RUN DATE (NOT THE DUE DATE) BEFORE THE
032700*                 RECOMPUTE, AND 2100-COMPUTE-NEXT-DATE NOW BASES
032800*                 THE NEXT DATE OFF SCH-LAST-EXECUTION-DATE --
032900*                 CATCH-UP ON AN OVERDUE SCHEDULE WAS COMPUTING
033000*                 THE WRONG DATE OTHERWISE.
033100     MOVE 'N' TO WS-SCHED-ERROR-SW.
033200     MOVE SCH-ID TO RFRPT-SCH-ID.
033300     MOVE SCH-NEXT-EXECUTION-DATE TO WS-DUE-DATE-SAVE.
033400     MOVE WS-RUN-DATE-8 TO SCH-LAST-EXECUTION-DATE.
033500     PERFORM 2100-COMPUTE-NEXT-DATE THRU 2100-EXIT.
033600     IF WS-SCHED-ERROR
033700         PERFORM 0420-HANDLE-SCHEDULE-ERROR THRU 0420-EXIT
033800     ELSE
033900         PERFORM 0430-HANDLE-SCHEDULE-SUCCESS THRU 0430-EXIT.
034000     PERFORM 2500-WRITE-SCHEDULE-RUN THRU 2500-EXIT.
034100 0410-EXIT.
034200     EXIT.
034300*
034400*   0420-HANDLE-SCHEDULE-ERROR -- AN UNRECOGNIZED SCH-FREQUENCY.
034500*   THE SCHEDULE STAYS ACTIVE AND ITS NEXT-EXECUTION-DATE IS LEFT
034600*   UNCHANGED (2100 NEVER MOVES IT ON THE ERROR PATH) SO A
034700*   CORRECTED FREQUENCY VALUE CAN BE PICKED UP ON A LATER RUN.
034800 0420-HANDLE-SCHEDULE-ERROR.
034900     ADD 1 TO SCH-FAILED-OCCURRENCES.
035000     ADD 1 TO SRTOT-FAILED-COUNT.
035100     MOVE 'ERROR' TO RFRPT-SCH-DISPOSITION.
035200 0420-EXIT.
035300     EXIT.
035400*
035500*   0430-HANDLE-SCHEDULE-SUCCESS -- EMITS THE PAYMENT, RUNS THE
035600*   END-DATE/OCCURRENCE-CAP CUTOFF CHECK, AND SETS THE REPORT
035700*   DISPOSITION BASED ON WHETHER THE CUTOFF JUST DEACTIVATED THE
035800*   SCHEDULE.
035900 0430-HANDLE-SCHEDULE-SUCCESS.
036000     PERFORM 2400-EMIT-PAYMENT THRU 2400-EXIT.
036100     PERFORM 2300-CUTOFF-CHECK THRU 2300-EXIT.
036200     ADD 1 TO SRTOT-GENERATED-COUNT.
036300     ADD 1 TO SRTOT-EXECUTED-COUNT.
036400     IF SCH-IS-INACTIVE
036500         MOVE 'DEACTIVATED' TO RFRPT-SCH-DISPOSITION
036600         ADD 1 TO SRTOT-DEACTIVATED-COUNT
036700     ELSE
036800         MOVE 'EXECUTED' TO RFRPT-SCH-DISPOSITION.
036900 0430-EXIT.
037000     EXIT.
037100*
037200 0500-READ-SCHEDULE.
037300     READ SCHEDULE-FILE
037400         AT END SET WS-SCH-AT-EOF TO TRUE.
037500 0500-EXIT.
037600     EXIT.
037700*
037800*   2000-SCHEDULE-DUE-CHECK -- A SCHEDULE IS DUE WHEN IT IS
037900*   ACTIVE AND ITS NEXT-EXECUTION-DATE HAS ARRIVED (NOT >
038000*   TODAY'S RUN DATE) -- AN OVERDUE SCHEDULE (NEXT-EXECUTION-DATE
038100*   WELL IN THE PAST) IS STILL "DUE," IT JUST CATCHES UP ONE
038200*   OCCURRENCE PER RUN RATHER THAN ALL AT ONCE.
038300 2000-SCHEDULE-DUE-CHECK.
038400     MOVE 'N' TO WS-SCHED-DUE-SW.
038500     IF SCH-IS-ACTIVE AND SCH-NEXT-EXECUTION-DATE NOT > WS-RUN-DATE-8
038600         MOVE 'Y' TO WS-SCHED-DUE-SW.
038700 2000-EXIT.
038800     EXIT.
038900*
039000*   2100-COMPUTE-NEXT-DATE -- DISPATCHES ON SCH-FREQUENCY TO
039100*   ADVANCE SRTOT-CAND-DATE (STARTED AT SCH-LAST-EXECUTION-DATE,
039200*   THE RUN DATE -- SEE THE US8931 NOTE IN 0410 ABOVE) ONE
039300*   OCCURRENCE FORWARD.  DAILY/WEEKLY/BI-WEEKLY JUST ADD DAYS AND
039400*   NORMALIZE ANY MONTH-END OVERFLOW; QUARTERLY/YEARLY ADD WHOLE
039500*   MONTHS OR YEARS DIRECTLY; MONTHLY IS THE ONLY PATTERN THAT
039600*   NEEDS THE FULL DAY-OF-MONTH CLAMP IN 2200-MONTHLY-CLAMP.  ANY
039700*   FREQUENCY THIS PARAGRAPH DOES NOT RECOGNIZE SETS THE ERROR
039800*   SWITCH AND LEAVES SCH-NEXT-EXECUTION-DATE UNTOUCHED.
039900 2100-COMPUTE-NEXT-DATE.
040000     MOVE SCH-LAST-EXECUTION-DATE TO SRTOT-CAND-DATE.
040100     IF SCH-IS-DAILY
040200         ADD 1 TO SRTOT-CAND-DD
040300         PERFORM 2150-NORMALIZE-CAND-DATE THRU 2150-EXIT
040400     ELSE IF SCH-IS-WEEKLY
040500         ADD 7 TO SRTOT-CAND-DD
040600         PERFORM 2150-NORMALIZE-CAND-DATE THRU 2150-EXIT
040700     ELSE IF SCH-IS-BI-WEEKLY
040800         ADD 14 TO SRTOT-CAND-DD
040900         PERFORM 2150-NORMALIZE-CAND-DATE THRU 2150-EXIT
041000     ELSE IF SCH-IS-MONTHLY
041100         PERFORM 2200-MONTHLY-CLAMP THRU 2200-EXIT
041200     ELSE IF SCH-IS-QUARTERLY
041300         MOVE 3 TO SRTOT-MONTH-ADD-CT
041400         PERFORM 2160-ADD-MONTHS THRU 2160-EXIT
041500     ELSE IF SCH-IS-YEARLY
041600         ADD 1 TO SRTOT-CAND-CCYY
041700     ELSE
041800         MOVE 'Y' TO WS-SCHED-ERROR-SW.
041900     IF NOT WS-SCHED-ERROR
042000         MOVE SRTOT-CAND-DATE TO SCH-NEXT-EXECUTION-DATE.
042100 2100-EXIT.
042200     EXIT.
042300*
042400*   2150-NORMALIZE-CAND-DATE -- USED ONLY BY THE DAILY/WEEKLY/
042500*   BI-WEEKLY PATHS ABOVE, WHERE SRTOT-CAND-DD MAY HAVE BEEN
042600*   PUSHED PAST THE END OF ITS MONTH BY A PLAIN ADD.  ROLLS
042700*   FORWARD ONE MONTH AT A TIME (2155-ROLL-ONE-MONTH) UNTIL THE
042800*   DAY IS BACK IN RANGE -- HANDLES A BI-WEEKLY ADD SPANNING TWO
042900*   MONTH BOUNDARIES IN A SINGLE PASS, NOT JUST ONE.
043000 2150-NORMALIZE-CAND-DATE.
043100     PERFORM 2170-COMPUTE-DAYS-IN-MONTH THRU 2170-EXIT.
043200     PERFORM 2155-ROLL-ONE-MONTH THRU 2155-EXIT
043300         UNTIL SRTOT-CAND-DD NOT > SRTOT-DAYS-IN-MONTH.
043400 2150-EXIT.
043500     EXIT.
043600*
043700*   2155-ROLL-ONE-MONTH -- SUBTRACTS ONE MONTH'S WORTH OF DAYS
043800*   FROM THE OVERFLOWED DAY NUMBER AND ADVANCES THE MONTH (WITH
043900*   YEAR CARRY AT DECEMBER), THEN RECOMPUTES THE DAYS-IN-MONTH
044000*   FOR THE NEW MONTH SO THE CALLING LOOP CAN RE-TEST.
044100 2155-ROLL-ONE-MONTH.
044200     SUBTRACT SRTOT-DAYS-IN-MONTH FROM SRTOT-CAND-DD.
044300     ADD 1 TO SRTOT-CAND-MM.
044400     IF SRTOT-CAND-MM > 12
044500         MOVE 1 TO SRTOT-CAND-MM
044600         ADD 1 TO SRTOT-CAND-CCYY.
044700     PERFORM 2170-COMPUTE-DAYS-IN-MONTH THRU 2170-EXIT.
044800 2155-EXIT.
044900     EXIT.
045000*
045100*   2160-ADD-MONTHS -- ADDS SRTOT-MONTH-ADD-CT WHOLE MONTHS TO
045200*   SRTOT-CAND-MM IN PLACE (CALLERS SET THE COUNT FIRST: 1 FROM
045300*   2200-MONTHLY-CLAMP, 3 FROM THE QUARTERLY BRANCH ABOVE).  ANY
045400*   RESULT OVER 12 IS CARRIED INTO SRTOT-CAND-CCYY BY 2165 BELOW,
045500*   LOOPED UNTIL THE MONTH IS BACK IN THE 1-12 RANGE -- A SINGLE
045600*   PASS ONLY HANDLES ONE YEAR OF OVERFLOW, BUT SRTOT-MONTH-ADD-
045700*   CT NEVER EXCEEDS 3 ON THIS PROGRAM SO ONE CARRY IS ALL THAT
045800*   IS EVER NEEDED.
045900 2160-ADD-MONTHS.
046000     ADD SRTOT-MONTH-ADD-CT TO SRTOT-CAND-MM.
046100     PERFORM 2165-CARRY-MONTH-OVERFLOW THRU 2165-EXIT
046200         UNTIL SRTOT-CAND-MM NOT > 12.
046300 2160-EXIT.
046400     EXIT.
046500*
046600 2165-CARRY-MONTH-OVERFLOW.
046700     SUBTRACT 12 FROM SRTOT-CAND-MM.
046800     ADD 1 TO SRTOT-CAND-CCYY.
046900 2165-EXIT.
047000     EXIT.
047100*
047200*   2170-COMPUTE-DAYS-IN-MONTH -- STANDARD 30/31-DAY TABLE PLUS
047300*   THE FULL GREGORIAN LEAP-YEAR TEST FOR FEBRUARY: DIVISIBLE BY
047400*   4 AND (NOT DIVISIBLE BY 100 OR DIVISIBLE BY 400).  DONE WITH
047500*   THREE DIVIDES INTO WS-DIVISION-WORK RATHER THAN AN INTRINSIC
047600*   FUNCTION -- THIS SHOP'S COMPILER GENERATION PREDATES THOSE.
047700 2170-COMPUTE-DAYS-IN-MONTH.
047800     IF SRTOT-CAND-MM = 4 OR SRTOT-CAND-MM = 6
047900                         OR SRTOT-CAND-MM = 9 OR SRTOT-CAND-MM = 11
048000         MOVE 30 TO SRTOT-DAYS-IN-MONTH
048100     ELSE IF SRTOT-CAND-MM = 2
048200         DIVIDE SRTOT-CAND-CCYY BY 4   GIVING WS-DIV-Q
048300                                       REMAINDER WS-DIV-R4
048400         DIVIDE SRTOT-CAND-CCYY BY 100 GIVING WS-DIV-Q
048500                                       REMAINDER WS-DIV-R100
048600         DIVIDE SRTOT-CAND-CCYY BY 400 GIVING WS-DIV-Q
048700                                       REMAINDER WS-DIV-R400
048800         IF WS-DIV-R4 = 0 AND (WS-DIV-R100 NOT = 0
048900                                       OR WS-DIV-R400 = 0)
049000             MOVE 29 TO SRTOT-DAYS-IN-MONTH
049100         ELSE
049200             MOVE 28 TO SRTOT-DAYS-IN-MONTH
049300     ELSE
049400         MOVE 31 TO SRTOT-DAYS-IN-MONTH.
049500 2170-EXIT.
049600     EXIT.
049700*
049800*   2200-MONTHLY-CLAMP -- THE MONTHLY RECURRENCE STEP.  THE FULL
049900*   WALK-THROUGH:
050000*     1) SRTOT-CAND-DATE STILL EQUALS THE BASE DATE (SCH-LAST-
050100*        EXECUTION-DATE, THE RUN DATE) AS WE ENTER -- ITS MM/
050200*        CCYY/DD ARE SNAPSHOTTED INTO SRTOT-BASE-xxx BEFORE ANY
050300*        ARITHMETIC RUNS, BECAUSE 2160-ADD-MONTHS IS ABOUT TO
050400*        OVERLAY SRTOT-CAND-MM/CCYY IN PLACE.
050500*     2) ONE MONTH IS ADDED (2160-ADD-MONTHS) AND THAT MONTH'S
050600*        LENGTH COMPUTED (2170-COMPUTE-DAYS-IN-MONTH).
050700*     3) IF SCH-DAY-OF-MONTH IS SET, USE IT AS THE TARGET DAY;
050800*        IF UNSET (SCH-DOM-UNSET), THE TARGET IS THE BASE DATE'S
050900*        OWN DAY (SRTOT-BASE-DD) -- NOT THE SCHEDULE'S ORIGINAL
051000*        SCH-START-DD, WHICH MAY BE STALE AFTER A DELAYED OR
051100*        CATCH-UP RUN.
051200*     4) THE TARGET DAY IS CLAMPED DOWN TO THE NEW MONTH'S ACTUAL
051300*        LENGTH IF IT WOULD OTHERWISE OVERFLOW (E.G. A DAY-31
051400*        SCHEDULE LANDING ON APRIL CLAMPS TO 30).
051500*     5) DEGENERATE CASE: IF THE CLAMPED CANDIDATE'S MONTH/YEAR
051600*        STILL EQUAL THE *BASE* MONTH/YEAR (SRTOT-BASE-MM/CCYY,
051700*        NOT THE STALE SCH-NEXT-MM/CCYY), THE SINGLE MONTH-ADD
051800*        DID NOT ACTUALLY MOVE THE SCHEDULE FORWARD (CAN HAPPEN
051900*        WHEN A SHORT MONTH IS BOTH THE BASE AND THE CANDIDATE
052000*        MONTH) -- IN THAT CASE ADD ONE MORE MONTH AND RE-CLAMP.
052100 2200-MONTHLY-CLAMP.
052200*   12/08/07 rtc  us8931 - SRTOT-CAND-DATE STILL HOLDS THE BASE
052300*                 (SCH-LAST-EXECUTION-DATE) AS WE ENTER, SO WE
052400*                 SNAPSHOT ITS MM/CCYY/DD HERE BEFORE 2160-ADD-
052500*                 MONTHS OVERLAYS SRTOT-CAND-MM/CCYY IN PLACE --
052600*                 A DOM-UNSET SCHEDULE CLAMPS TO THE BASE DAY,
052700*                 NOT THE ORIGINAL SCH-START-DD, AND THE RETRY
052800*                 BELOW CHECKS AGAINST THE BASE MONTH/YEAR, NOT
052900*                 THE STALE SCH-NEXT-MM/CCYY.
053000     MOVE SRTOT-CAND-CCYY TO SRTOT-BASE-CCYY.
053100     MOVE SRTOT-CAND-MM   TO SRTOT-BASE-MM.
053200     MOVE SRTOT-CAND-DD   TO SRTOT-BASE-DD.
053300     MOVE 1 TO SRTOT-MONTH-ADD-CT.
053400     PERFORM 2160-ADD-MONTHS THRU 2160-EXIT.
053500     PERFORM 2170-COMPUTE-DAYS-IN-MONTH THRU 2170-EXIT.
053600     MOVE SCH-DAY-OF-MONTH TO SRTOT-CLAMP-DAY.
053700     IF SCH-DOM-UNSET
053800         MOVE SRTOT-BASE-DD TO SRTOT-CLAMP-DAY.
053900     IF SRTOT-CLAMP-DAY > SRTOT-DAYS-IN-MONTH
054000         MOVE SRTOT-DAYS-IN-MONTH TO SRTOT-CAND-DD
054100     ELSE
054200         MOVE SRTOT-CLAMP-DAY TO SRTOT-CAND-DD.
054300     IF SRTOT-CAND-MM = SRTOT-BASE-MM AND
054400                             SRTOT-CAND-CCYY = SRTOT-BASE-CCYY
054500         MOVE 1 TO SRTOT-MONTH-ADD-CT
054600         PERFORM 2160-ADD-MONTHS THRU 2160-EXIT
054700         PERFORM 2170-COMPUTE-DAYS-IN-MONTH THRU 2170-EXIT
054800         IF SRTOT-CLAMP-DAY > SRTOT-DAYS-IN-MONTH
054900             MOVE SRTOT-DAYS-IN-MONTH TO SRTOT-CAND-DD
055000         ELSE
055100             MOVE SRTOT-CLAMP-DAY TO SRTOT-CAND-DD.
055200 2200-EXIT.
055300     EXIT.
055400*
055500*   2300-CUTOFF-CHECK -- A SCHEDULE GOES INACTIVE THE MOMENT ITS
055600*   JUST-COMPUTED NEXT-EXECUTION-DATE WOULD FALL PAST SCH-END-
055700*   DATE, OR THE COMPLETED-OCCURRENCES COUNT (BUMPED BY 2400-
055800*   EMIT-PAYMENT BELOW) HAS REACHED THE TOTAL-OCCURRENCES CAP.
055900*   AN UNSET END-DATE OR AN UNLIMITED OCCURRENCE COUNT NEVER
056000*   TRIGGERS ITS OWN LEG OF THIS TEST.
056100 2300-CUTOFF-CHECK.
056200*   11/24/07 rtc  us8920 - ZERO SCH-NEXT-EXECUTION-DATE ON EXIT.
056300     IF NOT SCH-END-DATE-UNSET AND
056400                     SCH-NEXT-EXECUTION-DATE > SCH-END-DATE
056500         MOVE 'N' TO SCH-ACTIVE
056600         MOVE ZERO TO SCH-NEXT-EXECUTION-DATE
056700     ELSE IF NOT SCH-TOTAL-UNLIMITED AND
056800             SCH-COMPLETED-OCCURRENCES NOT < SCH-TOTAL-OCCURRENCES
056900         MOVE 'N' TO SCH-ACTIVE
057000         MOVE ZERO TO SCH-NEXT-EXECUTION-DATE.
057100 2300-EXIT.
057200     EXIT.
057300*
057400*   2400-EMIT-PAYMENT -- BUILDS A BRAND NEW PENDING PAYMENT
057500*   RECORD FROM THE SCHEDULE, ONE ID PER CALL FROM THE WS-PMT-SEQ
057600*   COUNTER.  DEBIT/CREDIT ACCOUNT FIELDS ARE LEFT BLANK -- SEE
057700*   THE US4471 NOTE IN THE PROGRAM BANNER FOR WHY THIS RUN NEVER
057800*   STAMPS THEM.  PMT-SCHEDULED-FOR-TS USES THE SAVED ORIGINAL
057900*   DUE DATE (WS-DUE-DATE-SAVE), NOT THE SCHEDULE'S NOW-ADVANCED
058000*   NEXT-EXECUTION-DATE.
058100 2400-EMIT-PAYMENT.
058200     ADD 1 TO WS-PMT-SEQ.
058300     MOVE SPACES TO PAYMENT-RECORD.
058400     MOVE WS-PMT-SEQ TO WS-PMT-SEQ-OUT.
058500     MOVE WS-PMT-ID-TEXT TO PMT-ID.
058600     MOVE SCH-TENANT-ID  TO PMT-TENANT-ID.
058700     MOVE SPACES         TO PMT-PROPERTY-ID.
058800     MOVE SCH-LEASE-ID   TO PMT-LEASE-ID.
058900     MOVE SPACES         TO PMT-DEBIT-ACCT-NUMBER
059000                             PMT-DEBIT-ACCT-TYPE
059100                             PMT-DEBIT-OWNER-ID
059200                             PMT-CREDIT-ACCT-NUMBER
059300                             PMT-CREDIT-ACCT-TYPE
059400                             PMT-CREDIT-OWNER-ID.
059500     MOVE SCH-AMOUNT     TO PMT-AMOUNT.
059600     MOVE SCH-CURRENCY   TO PMT-CURRENCY.
059700     MOVE 'RECURRING'    TO PMT-TYPE.
059800     MOVE SCH-METHOD     TO PMT-METHOD.
059900     MOVE 'PENDING'      TO PMT-STATUS.
060000     MOVE ZERO           TO PMT-SETTLED-AMOUNT PMT-FEE-AMOUNT
060100                             PMT-RETRY-COUNT PMT-RETRY-AFTER-TS.
060200     MOVE 3              TO PMT-MAX-RETRIES.
060300     MOVE WS-DUE-DATE-SAVE TO WS-SCHED-TS-DATE.
060400     MOVE ZERO           TO WS-SCHED-TS-TIME.
060500     MOVE WS-SCHED-TS-14 TO PMT-SCHEDULED-FOR-TS.
060600     MOVE SPACES         TO PMT-IDEMPOTENCY-KEY.
060700     MOVE 'N'            TO PMT-PARTIAL-FLAG.
060800     MOVE SPACES         TO PMT-PARENT-ID.
060900     WRITE PMTOUT-REC FROM PAYMENT-RECORD.
061000     ADD 1 TO SCH-COMPLETED-OCCURRENCES.
061100 2400-EXIT.
061200     EXIT.
061300*
061400 2500-WRITE-SCHEDULE-RUN.
061500     MOVE RFRPT-SCHED-DETAIL TO RPT-PRINT-LINE.
061600     WRITE RPT-PRINT-LINE.
061700 2500-EXIT.
061800     EXIT.
061900*
062000 2600-WRITE-SCHEDULE-TOTALS.
062100     MOVE SRTOT-EXECUTED-COUNT     TO RFRPT-SCH-EXECUTED.
062200     MOVE SRTOT-DEACTIVATED-COUNT  TO RFRPT-SCH-DEACTIVATED.
062300     MOVE SRTOT-GENERATED-COUNT    TO RFRPT-SCH-GENERATED.
062400     MOVE RFRPT-SCHED-TOTAL TO RPT-PRINT-LINE.
062500     WRITE RPT-PRINT-LINE.
062600 2600-EXIT.
062700     EXIT.
062800*
062900 0900-END-RUN.
063000     CLOSE SCHEDULE-FILE.
063100     CLOSE SCHEDULE-OUT-FILE.
063200     CLOSE PAYMENT-OUT-FILE.
063300     CLOSE REPORT-FILE.
063400     DISPLAY 'RFSR3000 FINAL TOTALS' UPON CRT AT 0915.
063500     DISPLAY SRTOT-EXECUTED-COUNT ' EXECUTED' UPON CRT AT 1015.
063600     DISPLAY SRTOT-DEACTIVATED-COUNT ' DEACTIVATED'
063700         UPON CRT AT 1115.
063800     DISPLAY SRTOT-FAILED-COUNT ' FAILED' UPON CRT AT 1215.
063900     STOP RUN.
