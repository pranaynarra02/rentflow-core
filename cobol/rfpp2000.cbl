000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     RFPP2000.
000300 AUTHOR.         P K WELLS.
000400 INSTALLATION.   RFCNTR DATA CENTER.
000500 DATE-WRITTEN.   03/03/93.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL - RFCNTR INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                 *
001000*   RFPP2000  --  PAYMENT LIFECYCLE / SETTLEMENT RUN               *
001100*                                                                 *
001200*   SECOND STEP OF THE NIGHTLY OWNER LEDGER JOB STREAM (RUNS      *
001300*   BEFORE RFLP1500).  READS THE PAYMENT FILE IN SCHEDULED-FOR    *
001400*   ORDER, SKIPS ANYTHING NOT PENDING OR FAILED, HONORS THE       *
001500*   IDEMPOTENCY KEY IF THIS RUN ALREADY SETTLED THE SAME KEY,     *
001600*   OTHERWISE READS THE GATEWAY-RESULT STAND-IN FILE (KEYED BY    *
001700*   PAYMENT ID) AND MOVES THE PAYMENT TO COMPLETED OR FAILED.     *
001800*   FAILURES GET A RETRY COUNT BUMP AND AN EXPONENTIAL BACKOFF    *
001900*   RETRY-AFTER TIMESTAMP.  RFLP1500 PICKS UP THE COMPLETED       *
002000*   RECORDS ON ITS OWN PASS OF THE SAME FILE THE NEXT STEP.       *
002100*                                                                 *
002200*   CHANGE LOG                                                    *
002300*   ----------                                                    *
002400*   93/03/03 pkw  us4291 - ORIGINAL PROGRAM.  WRITTEN TO THE SAME  *
002500*                 SHAPE AS RFLP1500 (READ / TABLE LOOKUP / BUILD / *
002600*                 REWRITE) SINCE IT SHARES THE SAME PAYMENT FILE.  *
002700*   93/06/11 pkw  us4291 - ADDED IN-CORE GATEWAY-RESULT TABLE AND  *
002800*                 SEARCH ALL LOOKUP BY PAYMENT ID (NO ISAM         *
002900*                 HANDLER AVAILABLE, SAME AS THE ACCOUNT TABLE     *
003000*                 OVER IN RFLP1500).                               *
003100*   94/04/02 dlr  us4355 - ADDED PARTIAL-PAYMENT TYPE-FORCING RULE *
003200*                 (PARTIAL-FLAG SET + PARENT-ID PRESENT FORCES     *
003300*                 PMT-TYPE TO 'PARTIAL' REGARDLESS OF INPUT).      *
003400*   95/08/14 pkw  us4402 - ADDED IN-CORE IDEMPOTENCY-KEY TABLE SO  *
003500*                 A SECOND SUBMISSION OF THE SAME KEY WITHIN THE   *
003600*                 SAME RUN COPIES FORWARD THE FIRST RESULT         *
003700*                 INSTEAD OF RE-SETTLING.                          *
003800*   98/11/20 pkw  Y2K -- WS-RUN-TIMESTAMP NOW WINDOWS THE 2-DIGIT  *
003900*                 ACCEPT-FROM-DATE YEAR (PIVOT YEAR 50) BEFORE     *
004000*                 BUILDING THE RETRY-AFTER TIMESTAMP.              *
004100*   06/09/30 rtc  us4471 - RETRY-AFTER COMPUTE NOW USES THE 2**N   *
004200*                 BACKOFF FORMULA (WAS A FLAT 5-MINUTE DELAY).     *
004300*   11/03/07 rtc  us8802 - NOTED KNOWN LIMITATION: RETRY-AFTER     *
004400*                 COMPUTE DOES NOT ROLL THE CALENDAR DATE PAST     *
004500*                 MIDNIGHT.  BACKOFF WINDOWS THIS SHORT (MAX 8     *
004600*                 MINUTES AT 3 RETRIES) HAVE NEVER CROSSED         *
004700*                 MIDNIGHT IN PRODUCTION; ACCEPTED AS-IS.          *
004800*   11/24/07 rtc  us8920 - 2000-ELIGIBILITY-CHECK NOW HOLDS A      *
004900*                 FAILED PAYMENT INELIGIBLE ONCE PMT-RETRY-COUNT   *
005000*                 REACHES PMT-MAX-RETRIES -- IT WAS RESETTLING     *
005100*                 PAST THE CALLER'S RETRY CEILING FOREVER.         *
005200*   12/08/07 rtc  us8931 - 2000-ELIGIBILITY-CHECK NOW ALSO TESTS   *
005300*                 PMT-RETRY-AFTER-TS AGAINST THE RUN TIMESTAMP --  *
005400*                 A FAILED PAYMENT WAS BEING RESETTLED BEFORE ITS  *
005500*                 BACKOFF WINDOW FROM 2300-APPLY-BACKOFF ELAPSED.  *
005600*   12/09/07 rtc  us8941 - PARAGRAPH COMMENTARY BROUGHT UP TO      *
005700*                 CENTER STANDARD TO MATCH RFLP1500 -- THE BACKOFF *
005800*                 MATH IN 2300-APPLY-BACKOFF HAD NO WALK-THROUGH   *
005900*                 ANYWHERE AND EVERY NEW HIRE RE-DERIVES IT COLD.  *
006000******************************************************************
006100*                                                                 *
006200*   FIELD VALUE NOTES                                             *
006300*   ----------------                                              *
006400*   PMT-STATUS (SEE RFPMT COPYBOOK) MOVES ONE WAY THROUGH THIS     *
006500*   RUN: PENDING -> PROCESSING -> COMPLETED, OR PENDING/FAILED ->  *
006600*   PROCESSING -> FAILED.  THERE IS NO "CANCELLED" OR "REVERSED"   *
006700*   STATUS ON THIS FILE -- A PAYMENT THE OWNER WANTS BACKED OUT    *
006800*   IS HANDLED ON THE OWNER LEDGER SCREEN AFTER RFLP1500 POSTS IT, *
006900*   NOT BY THIS RUN.                                               *
007000*                                                                 *
007100*   PMT-TYPE IS EITHER RENT_PAYMENT OR PARTIAL -- SEE THE 94/04/02 *
007200*   US4355 RULE IN 2000-ELIGIBILITY-CHECK BELOW.  A PARTIAL        *
007300*   PAYMENT IS FLAGGED BY PMT-PARTIAL-FLAG PLUS A NON-SPACE        *
007400*   PMT-PARENT-ID POINTING BACK AT THE PAYMENT IT PARTIALLY        *
007500*   SATISFIES; THIS RUN DOES NOT VALIDATE THAT THE PARENT ID       *
007600*   ACTUALLY EXISTS ON THE FILE, ONLY RFLP1500'S LOOKUP CARES.     *
007700*                                                                 *
007800*   GWR-TBL-RESULT-CODE IS A SINGLE CHARACTER, EITHER 'S' (GATEWAY *
007900*   REPORTS SETTLED) OR ANYTHING ELSE (TREATED AS A FAILURE) --    *
008000*   SEE 0440-PROCESS-NEW-SETTLEMENT.  A MISSING GATEWAY-RESULT     *
008100*   RECORD FOR THE PAYMENT ID (WS-GWR-FOUND FALSE) IS ALSO TREATED *
008200*   AS A FAILURE, NOT AS "STILL IN FLIGHT" -- THE GATEWAY STAND-IN *
008300*   FILE IS EXPECTED TO CARRY A RESULT FOR EVERY PENDING PAYMENT   *
008400*   BEFORE THIS RUN STARTS.                                       *
008500*                                                                 *
008600*   IDEM-TBL-STATUS ONLY EVER HOLDS 'COMPLETED' IN THIS RUN (SEE   *
008700*   2400-QUEUE-FOR-POSTING) -- A FAILED SETTLEMENT IS NEVER        *
008800*   QUEUED TO THE IDEMPOTENCY TABLE SO THAT A RETRY OF THE SAME    *
008900*   KEY GETS A FRESH GATEWAY LOOKUP RATHER THAN COPYING FORWARD    *
009000*   THE OLD FAILURE.                                               *
009100*                                                                 *
009200******************************************************************
009300 ENVIRONMENT DIVISION.
009400 CONFIGURATION SECTION.
009500 SPECIAL-NAMES.
009600     CONSOLE IS CRT.
009700 INPUT-OUTPUT SECTION.
009800 FILE-CONTROL.
009900     SELECT PAYMENT-FILE      ASSIGN TO PMTFILE
010000            ORGANIZATION IS RECORD SEQUENTIAL
010100            FILE STATUS IS WS-PMT-STATUS.
010200     SELECT PAYMENT-OUT-FILE  ASSIGN TO PMTOUT
010300            ORGANIZATION IS RECORD SEQUENTIAL
010400            FILE STATUS IS WS-PMTOUT-STATUS.
010500     SELECT GATEWAY-RESULT-FILE ASSIGN TO GWRFILE
010600            ORGANIZATION IS RECORD SEQUENTIAL
010700            FILE STATUS IS WS-GWR-STATUS.
010800*
010900 DATA DIVISION.
011000 FILE SECTION.
011100*
011200*   PAYMENT-FILE IS READ AND REWRITTEN ONE-FOR-ONE ONTO PAYMENT-
011300*   OUT-FILE (SEE 0400-PROCESS-ONE-PAYMENT) -- THIS RUN CANNOT
011400*   REWRITE THE INPUT FILE IN PLACE BECAUSE IT IS RECORD
011500*   SEQUENTIAL, NOT INDEXED, SO A THIRD JOB STEP RENAMES THE
011600*   OUTPUT OVER THE INPUT FOR THE NEXT RUN.  RFLP1500 READS
011700*   WHATEVER THAT RENAME LEAVES BEHIND.
011800 FD  PAYMENT-FILE
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 543 CHARACTERS
012100     DATA RECORD IS PAYMENT-RECORD.
012200     COPY RFPMT.
012300*
012400 FD  PAYMENT-OUT-FILE
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 543 CHARACTERS
012700     DATA RECORD IS PMTOUT-REC.
012800 01  PMTOUT-REC                  PIC X(543).
012900*
013000*   GATEWAY-RESULT-FILE IS THE OUTSIDE-WORLD STAND-IN FOR WHAT A
013100*   REAL PAYMENT PROCESSOR WOULD RETURN OVER A NETWORK CALL --
013200*   LOADED ENTIRELY INTO GWR-TABLE-AREA BELOW AND SEARCHED ALL,
013300*   SAME HABIT AS THE ACCOUNT TABLE OVER IN RFLP1500.
013400 FD  GATEWAY-RESULT-FILE
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 125 CHARACTERS
013700     DATA RECORD IS GATEWAY-RESULT-RECORD.
013800     COPY RFGWR.
013900*
014000 WORKING-STORAGE SECTION.
014100*
014200*   RUN-TOTALS COPYBOOK -- SHARED SHAPE WITH THE OTHER TWO RUNS
014300*   IN THIS JOB STREAM (RFSRTOT.DD.CBL, THE SCHEDULE-RUN EQUIVALENT).
014400     COPY RFPPTOT.
014500*
014600*   FILE-STATUS BYTES FOR ALL THREE SELECTS ABOVE.  ONLY THE '00'
014700*   (SUCCESSFUL) CONDITION IS NAMED -- A NON-'00' STATUS ON ANY
014800*   OF THESE FILES IS AN OPERATOR-VISIBLE ABEND, NOT SOMETHING
014900*   THIS PROGRAM TRIES TO RECOVER FROM.
015000 01  WS-FILE-STATUSES.
015100     05  WS-PMT-STATUS               PIC X(2).
015200         88  WS-PMT-OK               VALUE '00'.
015300     05  WS-PMTOUT-STATUS            PIC X(2).
015400     05  WS-GWR-STATUS               PIC X(2).
015500         88  WS-GWR-OK               VALUE '00'.
015600*
015700     05  FILLER                      PIC X(10) VALUE SPACES.
015800*
015900*   RUN SWITCHES.  WS-ELIGIBLE-SW IS RESET AT THE TOP OF EVERY
016000*   2000-ELIGIBILITY-CHECK CALL; THE OTHER FOUR EACH BELONG TO
016100*   ONE PARAGRAPH'S OWN LOOP OR ONE-SHOT LOOKUP.
016200 01  WS-SWITCHES.
016300     05  WS-PMT-EOF-SW               PIC X(1)  VALUE 'N'.
016400         88  WS-PMT-AT-EOF           VALUE 'Y'.
016500     05  WS-GWR-EOF-SW               PIC X(1)  VALUE 'N'.
016600         88  WS-GWR-AT-EOF           VALUE 'Y'.
016700     05  WS-ELIGIBLE-SW              PIC X(1)  VALUE 'N'.
016800         88  WS-ELIGIBLE             VALUE 'Y'.
016900     05  WS-IDEM-HIT-SW              PIC X(1)  VALUE 'N'.
017000         88  WS-IDEM-HIT             VALUE 'Y'.
017100     05  WS-GWR-FOUND-SW             PIC X(1)  VALUE 'N'.
017200         88  WS-GWR-FOUND            VALUE 'Y'.
017300*
017400     05  FILLER                      PIC X(10) VALUE SPACES.
017500*
017600*   IN-CORE MIRROR OF THE GATEWAY-RESULT FILE, BUILT ONCE AT
017700*   0300-LOAD-GATEWAY-TABLE AND SEARCHED ALL BY PAYMENT ID FOR
017800*   EVERY ELIGIBLE PAYMENT (SEE 2200-SIMULATE-GATEWAY).  ASCENDING
017900*   KEY REQUIRES THE GATEWAY-RESULT-FILE TO ARRIVE SORTED BY
018000*   PAYMENT ID -- THE UPSTREAM EXTRACT JOB GUARANTEES THIS.
018100 01  GWR-TABLE-AREA.
018200     05  GWR-TBL-ENTRY OCCURS 5000 TIMES
018300                 ASCENDING KEY IS GWR-TBL-PAYMENT-ID
018400                 INDEXED BY GWR-IDX GWR-SRCH-IDX.
018500         10  GWR-TBL-PAYMENT-ID      PIC X(36).
018600         10  GWR-TBL-RESULT-CODE     PIC X(1).
018700*           'S' = SETTLED; ANYTHING ELSE = FAILED.  SEE THE FIELD
018800*           VALUE NOTES IN THE PROGRAM BANNER ABOVE.
018900         10  GWR-TBL-SETTLED-AMT     PIC S9(17)V99 COMP-3.
019000         10  GWR-TBL-FEE-AMT         PIC S9(17)V99 COMP-3.
019100         10  GWR-TBL-FAILURE-REASON  PIC X(40).
019200*
019300     05  FILLER                      PIC X(10) VALUE SPACES.
019400 01  WS-GWR-COUNTERS.
019500     05  WS-GWR-TBL-COUNT            PIC 9(5)  COMP.
019600     05  WS-GWR-IDX                  PIC S9(5) COMP.
019700*
019800     05  FILLER                      PIC X(10) VALUE SPACES.
019900*
020000*   IN-CORE IDEMPOTENCY-KEY TABLE.  UNLIKE THE GATEWAY TABLE THIS
020100*   ONE STARTS EMPTY AND IS BUILT UP AS THE RUN GOES (SEE 2400-
020200*   QUEUE-FOR-POSTING) -- IT ONLY EVER REMEMBERS COMPLETED KEYS
020300*   SEEN EARLIER IN *THIS SAME RUN*, NOT ACROSS RUNS.  A SECOND
020400*   SUBMISSION OF THE SAME IDEMPOTENCY KEY ON A LATER RUN WOULD
020500*   BE SETTLED AGAIN -- NO LONGER-LIVED IDEMPOTENCY STORE EXISTS.
020600 01  IDEM-TABLE-AREA.
020700     05  IDEM-TBL-ENTRY OCCURS 2000 TIMES
020800                 INDEXED BY IDEM-IDX.
020900         10  IDEM-TBL-KEY            PIC X(36).
021000         10  IDEM-TBL-STATUS         PIC X(12).
021100         10  IDEM-TBL-SETTLED-AMT    PIC S9(17)V99 COMP-3.
021200         10  IDEM-TBL-FEE-AMT        PIC S9(17)V99 COMP-3.
021300*
021400     05  FILLER                      PIC X(10) VALUE SPACES.
021500 01  WS-IDEM-COUNTERS.
021600     05  WS-IDEM-COUNT               PIC 9(5)  COMP.
021700     05  WS-IDEM-SUB                 PIC S9(5) COMP.
021800*
021900     05  FILLER                      PIC X(10) VALUE SPACES.
022000*
022100*   RUN TIMESTAMP, BUILT ONCE AT 0200-INITIALIZE-RUN AND HELD
022200*   FIXED FOR THE WHOLE RUN -- USED BY 2000-ELIGIBILITY-CHECK TO
022300*   TEST A FAILED PAYMENT'S BACKOFF WINDOW AND BY 2300-APPLY-
022400*   BACKOFF AS THE BASE POINT THE NEW RETRY-AFTER IS COMPUTED FROM.
022500 01  WS-RUN-TIMESTAMP.
022600     05  WS-RUN-DATE-6               PIC 9(6).
022700     05  WS-RUN-DATE-6R REDEFINES WS-RUN-DATE-6.
022800         10  WS-RUN-YY               PIC 9(2).
022900         10  WS-RUN-MM               PIC 9(2).
023000         10  WS-RUN-DD               PIC 9(2).
023100     05  WS-RUN-TIME-8               PIC 9(8).
023200     05  WS-RUN-TIME-8R REDEFINES WS-RUN-TIME-8.
023300         10  WS-RUN-HH               PIC 9(2).
023400         10  WS-RUN-MI               PIC 9(2).
023500         10  WS-RUN-SS               PIC 9(2).
023600         10  WS-RUN-CC               PIC 9(2).
023700*           HUNDREDTHS OF A SECOND FROM ACCEPT-FROM-TIME -- READ
023800*           BUT NEVER USED; THE TIMESTAMPS ON THIS RUN ARE ONLY ,
023900*           EVER COMPARED TO WHOLE-SECOND PRECISION.
024000     05  WS-RUN-CCYY                 PIC 9(4).
024100*           98/11/20 pkw Y2K -- WINDOWED FROM WS-RUN-YY BELOW,
024200*           PIVOT YEAR 50 (00-49 IS 20XX, 50-99 IS 19XX).
024300     05  WS-RUN-TS-BUILD.
024400         10  WS-RUN-TS-CCYY          PIC 9(4).
024500         10  WS-RUN-TS-MM            PIC 9(2).
024600         10  WS-RUN-TS-DD            PIC 9(2).
024700         10  WS-RUN-TS-HH            PIC 9(2).
024800         10  WS-RUN-TS-MI            PIC 9(2).
024900         10  WS-RUN-TS-SS            PIC 9(2).
025000     05  WS-RUN-TS-14 REDEFINES WS-RUN-TS-BUILD PIC 9(14).
025100*           THE 14-DIGIT CCYYMMDDHHMMSS FORM COMPARED DIRECTLY
025200*           AGAINST PMT-RETRY-AFTER-TS IN 2000-ELIGIBILITY-CHECK.
025300*
025400     05  FILLER                      PIC X(10) VALUE SPACES.
025500*
025600*   RETRY-AFTER TIMESTAMP WORK AREA -- SEE 2300-APPLY-BACKOFF FOR
025700*   THE FULL WALK-THROUGH OF HOW THESE FIELDS TURN A BACKOFF
025800*   SECONDS FIGURE INTO A NEW HH:MM:SS ON THE SAME CALENDAR DAY
025900*   AS THE RUN TIMESTAMP.
026000 01  WS-RETRY-TIMESTAMP.
026100     05  WS-RETRY-HH                 PIC 9(2)  COMP.
026200     05  WS-RETRY-MI                 PIC 9(2)  COMP.
026300     05  WS-RETRY-SS                 PIC 9(2)  COMP.
026400     05  WS-RETRY-REMAIN             PIC 9(5)  COMP.
026500     05  WS-RUN-SECS-OF-DAY          PIC 9(9)  COMP.
026600*           RUN TIME-OF-DAY IN SECONDS, PLUS THE BACKOFF SECONDS,
026700*           CLAMPED TO 86399 (23:59:59) SO A LARGE BACKOFF NEVER
026800*           ROLLS PAST MIDNIGHT -- SEE THE 11/03/07 US8802 KNOWN-
026900*           LIMITATION NOTE IN THE CHANGE LOG ABOVE.
027000     05  WS-RETRY-TS-BUILD.
027100         10  WS-RETRY-TS-CCYY        PIC 9(4).
027200         10  WS-RETRY-TS-MM          PIC 9(2).
027300         10  WS-RETRY-TS-DD          PIC 9(2).
027400         10  WS-RETRY-TS-HH          PIC 9(2).
027500         10  WS-RETRY-TS-MI          PIC 9(2).
027600         10  WS-RETRY-TS-SS          PIC 9(2).
027700     05  WS-RETRY-TS-14 REDEFINES WS-RETRY-TS-BUILD PIC 9(14).
027800*           MOVED WHOLE TO PMT-RETRY-AFTER-TS AT THE BOTTOM OF
027900*           2300-APPLY-BACKOFF.
028000*
028100     05  FILLER                      PIC X(10) VALUE SPACES.
028200******************************************************************
028300*                                                                *
028400*                    PROCESSING FLOW OF THIS RUN                 *
028500*                                                                *
028600*   0200-INITIALIZE-RUN     ZERO THE TOTALS, BUILD WS-RUN-TS-14.  *
028700*   0300-LOAD-GATEWAY-TABLE LOAD GWR-TABLE-AREA FROM THE GATEWAY  *
028800*                           STAND-IN FILE, THEN CLOSE IT.        *
028900*   0400-PROCESS-ONE-PAYMENT (PER PAYMENT READ)                   *
029000*        2000-ELIGIBILITY-CHECK  -- IS THIS PAYMENT WORTH A LOOK? *
029100*        IF ELIGIBLE  0410-PROCESS-ELIGIBLE-PMT                   *
029200*             2100-IDEMPOTENCY-LOOKUP -- ALREADY SETTLED THIS RUN?*
029300*             IF NOT A HIT  0440-PROCESS-NEW-SETTLEMENT           *
029400*                  2200-SIMULATE-GATEWAY  -- LOOK UP THE RESULT   *
029500*                  0450-MARK-COMPLETED  OR  0460-MARK-FAILED      *
029600*                       (0460 ALSO DRIVES 2300-APPLY-BACKOFF)     *
029700*                  2400-QUEUE-FOR-POSTING -- REMEMBER A COMPLETED *
029800*                       SETTLEMENT FOR A LATER DUPLICATE KEY.     *
029900*        ELSE  ADD 1 TO PPTOT-SKIPPED-COUNT, PMT-STATUS UNCHANGED.*
030000*        WRITE THE (POSSIBLY UPDATED) RECORD TO PAYMENT-OUT-FILE. *
030100*                                                                *
030200******************************************************************
030300 PROCEDURE DIVISION.
030400*
030500*   0100-MAIN-LINE -- OPEN EVERYTHING, LOAD THE GATEWAY TABLE,
030600*   THEN DRIVE ONE PAYMENT AT A TIME THROUGH THE LIFECYCLE UNTIL
030700*   END OF THE PAYMENT FILE.  SEE THE PROCESSING FLOW BOX ABOVE
030800*   FOR THE FULL SHAPE.
030900 0100-MAIN-LINE.
031000     DISPLAY SPACES UPON CRT.
031100     DISPLAY '* * * RFPP2000 - PAYMENT LIFECYCLE RUN * * *'
031200         UPON CRT AT 0101.
031300     PERFORM 0200-INITIALIZE-RUN.
031400     PERFORM 0300-LOAD-GATEWAY-TABLE THRU 0300-EXIT.
031500     OPEN INPUT  PAYMENT-FILE.
031600     OPEN OUTPUT PAYMENT-OUT-FILE.
031700     PERFORM 0500-READ-PAYMENT THRU 0500-EXIT.
031800     PERFORM 0400-PROCESS-ONE-PAYMENT THRU 0400-EXIT
031900         UNTIL WS-PMT-AT-EOF.
032000     PERFORM 0900-END-RUN.
032100*
032200*   0200-INITIALIZE-RUN -- ZERO THE RUN TOTALS, THEN BUILD THE
032300*   14-DIGIT RUN TIMESTAMP (WS-RUN-TS-14) THAT 2000-ELIGIBILITY-
032400*   CHECK AND 2300-APPLY-BACKOFF BOTH KEY OFF OF.  THE Y2K
032500*   WINDOWING OF THE 2-DIGIT ACCEPT-FROM-DATE YEAR HAPPENS HERE.
032600 0200-INITIALIZE-RUN.
032700     MOVE ZERO TO WS-GWR-TBL-COUNT WS-IDEM-COUNT.
032800     MOVE ZERO TO PPTOT-COMPLETED-COUNT PPTOT-FAILED-COUNT
032900                  PPTOT-SKIPPED-COUNT PPTOT-IDEMPOTENT-HIT-COUNT
033000                  PPTOT-TOTAL-SETTLED PPTOT-TOTAL-FEES.
033100     ACCEPT WS-RUN-DATE-6 FROM DATE.
033200     ACCEPT WS-RUN-TIME-8 FROM TIME.
033300*   98/11/20 pkw Y2K -- PIVOT YEAR 50: A 2-DIGIT YEAR OF 00-49
033400*   WINDOWS TO 20XX, 50-99 WINDOWS TO 19XX.  RFCNTR HAS NO
033500*   PAYMENT DATA FROM BEFORE 1950 SO THIS SPLIT IS SAFE.
033600     IF WS-RUN-YY < 50
033700         MOVE 2000 TO WS-RUN-CCYY
033800     ELSE
033900         MOVE 1900 TO WS-RUN-CCYY.
034000     ADD WS-RUN-YY TO WS-RUN-CCYY.
034100     MOVE WS-RUN-CCYY TO WS-RUN-TS-CCYY.
034200     MOVE WS-RUN-MM   TO WS-RUN-TS-MM.
034300     MOVE WS-RUN-DD   TO WS-RUN-TS-DD.
034400     MOVE WS-RUN-HH   TO WS-RUN-TS-HH.
034500     MOVE WS-RUN-MI   TO WS-RUN-TS-MI.
034600     MOVE WS-RUN-SS   TO WS-RUN-TS-SS.
034700*
034800*   0300-LOAD-GATEWAY-TABLE -- ONE-TIME LOAD OF THE ENTIRE
034900*   GATEWAY-RESULT-FILE INTO GWR-TABLE-AREA, SAME "READ INTO A
035000*   WORKING-STORAGE TABLE" HABIT AS THE ACCOUNT MASTER OVER IN
035100*   RFLP1500 (NO ISAM HANDLER ON THIS BOX FOR EITHER FILE).
035200 0300-LOAD-GATEWAY-TABLE.
035300     OPEN INPUT GATEWAY-RESULT-FILE.
035400     PERFORM 0310-READ-GATEWAY-RESULT THRU 0310-EXIT.
035500     PERFORM 0320-ADD-TO-GWR-TABLE THRU 0320-EXIT
035600         UNTIL WS-GWR-AT-EOF.
035700     CLOSE GATEWAY-RESULT-FILE.
035800     DISPLAY WS-GWR-TBL-COUNT ' GATEWAY RESULTS LOADED'
035900         UPON CRT AT 0201.
036000 0300-EXIT.
036100     EXIT.
036200*
036300 0310-READ-GATEWAY-RESULT.
036400     READ GATEWAY-RESULT-FILE
036500         AT END SET WS-GWR-AT-EOF TO TRUE.
036600 0310-EXIT.
036700     EXIT.
036800*
036900*   0320-ADD-TO-GWR-TABLE -- APPENDS ONE GATEWAY-RESULT-RECORD TO
037000*   THE TABLE AND READS THE NEXT.  THE FILE MUST ARRIVE SORTED
037100*   ASCENDING BY PAYMENT ID FOR THE SEARCH ALL IN 2200-SIMULATE-
037200*   GATEWAY TO WORK -- NO SORT STEP RUNS IN THIS PROGRAM.
037300 0320-ADD-TO-GWR-TABLE.
037400     ADD 1 TO WS-GWR-TBL-COUNT.
037500     SET GWR-IDX TO WS-GWR-TBL-COUNT.
037600     MOVE GWR-PAYMENT-ID    TO GWR-TBL-PAYMENT-ID(GWR-IDX).
037700     MOVE GWR-RESULT-CODE   TO GWR-TBL-RESULT-CODE(GWR-IDX).
037800     MOVE GWR-SETTLED-AMOUNT TO GWR-TBL-SETTLED-AMT(GWR-IDX).
037900     MOVE GWR-FEE-AMOUNT    TO GWR-TBL-FEE-AMT(GWR-IDX).
038000     MOVE GWR-FAILURE-REASON TO GWR-TBL-FAILURE-REASON(GWR-IDX).
038100     PERFORM 0310-READ-GATEWAY-RESULT THRU 0310-EXIT.
038200 0320-EXIT.
038300     EXIT.
038400*
038500*   0400-PROCESS-ONE-PAYMENT -- PER-PAYMENT DISPATCH.  AN
038600*   INELIGIBLE PAYMENT (ALREADY SETTLED, NOT YET DUE FOR RETRY,
038700*   OR OVER THE RETRY CEILING) IS COUNTED AS SKIPPED AND WRITTEN
038800*   THROUGH UNCHANGED -- THIS PARAGRAPH NEVER TOUCHES PMT-STATUS
038900*   ITSELF, ONLY THE PARAGRAPHS IT CALLS DO.
039000 0400-PROCESS-ONE-PAYMENT.
039100     PERFORM 2000-ELIGIBILITY-CHECK THRU 2000-EXIT.
039200     IF WS-ELIGIBLE
039300         PERFORM 0410-PROCESS-ELIGIBLE-PMT THRU 0410-EXIT
039400     ELSE
039500         ADD 1 TO PPTOT-SKIPPED-COUNT.
039600     WRITE PMTOUT-REC FROM PAYMENT-RECORD.
039700     PERFORM 0500-READ-PAYMENT THRU 0500-EXIT.
039800 0400-EXIT.
039900     EXIT.
040000*
040100*   0410-PROCESS-ELIGIBLE-PMT -- AN ELIGIBLE PAYMENT EITHER
040200*   MATCHES AN IDEMPOTENCY KEY THIS RUN ALREADY SETTLED (COPY THE
040300*   PRIOR RESULT FORWARD, COUNT IT, DO NOT RE-SETTLE) OR IS A
040400*   GENUINELY NEW SETTLEMENT ATTEMPT.
040500 0410-PROCESS-ELIGIBLE-PMT.
040600     PERFORM 2100-IDEMPOTENCY-LOOKUP THRU 2100-EXIT.
040700     IF WS-IDEM-HIT
040800         ADD 1 TO PPTOT-IDEMPOTENT-HIT-COUNT
040900     ELSE
041000         PERFORM 0440-PROCESS-NEW-SETTLEMENT THRU 0440-EXIT.
041100 0410-EXIT.
041200     EXIT.
041300*
041400*   0440-PROCESS-NEW-SETTLEMENT -- MARKS THE PAYMENT PROCESSING,
041500*   ASKS THE GATEWAY STAND-IN FOR A RESULT, THEN ROUTES TO
041600*   0450-MARK-COMPLETED OR 0460-MARK-FAILED.  A RESULT CODE OF
041700*   'S' IS THE ONLY SUCCESS PATH -- NO GATEWAY RECORD FOUND AT
041800*   ALL FALLS THROUGH TO THE FAILED SIDE, SAME AS AN EXPLICIT
041900*   NON-'S' CODE.
042000 0440-PROCESS-NEW-SETTLEMENT.
042100     MOVE 'PROCESSING' TO PMT-STATUS.
042200     PERFORM 2200-SIMULATE-GATEWAY THRU 2200-EXIT.
042300     IF WS-GWR-FOUND AND GWR-TBL-RESULT-CODE(WS-GWR-IDX) = 'S'
042400         PERFORM 0450-MARK-COMPLETED THRU 0450-EXIT
042500     ELSE
042600         PERFORM 0460-MARK-FAILED THRU 0460-EXIT.
042700     PERFORM 2400-QUEUE-FOR-POSTING THRU 2400-EXIT.
042800 0440-EXIT.
042900     EXIT.
043000*
043100*   0450-MARK-COMPLETED -- COPIES THE GATEWAY'S SETTLED AND FEE
043200*   AMOUNTS ONTO THE PAYMENT RECORD (THESE MAY DIFFER FROM PMT-
043300*   AMOUNT, THE ORIGINAL REQUESTED FIGURE -- SEE RFLP1500'S OWN
043400*   NOTE ON WHY IT PREFERS PMT-SETTLED-AMOUNT WHEN PRESENT) AND
043500*   ROLLS THE RUN TOTALS.
043600 0450-MARK-COMPLETED.
043700     MOVE 'COMPLETED' TO PMT-STATUS.
043800     MOVE GWR-TBL-SETTLED-AMT(WS-GWR-IDX) TO PMT-SETTLED-AMOUNT.
043900     MOVE GWR-TBL-FEE-AMT(WS-GWR-IDX)     TO PMT-FEE-AMOUNT.
044000     ADD 1 TO PPTOT-COMPLETED-COUNT.
044100     ADD PMT-SETTLED-AMOUNT TO PPTOT-TOTAL-SETTLED.
044200     ADD PMT-FEE-AMOUNT     TO PPTOT-TOTAL-FEES.
044300 0450-EXIT.
044400     EXIT.
044500*
044600*   0460-MARK-FAILED -- BUMPS THE RETRY COUNT AND HANDS OFF TO
044700*   2300-APPLY-BACKOFF TO SET THE NEW RETRY-AFTER WINDOW BEFORE
044800*   THIS PAYMENT CAN BE PICKED UP AGAIN.  PMT-RETRY-COUNT IS
044900*   BUMPED EVEN ON THE RUN THAT FINALLY HITS PMT-MAX-RETRIES --
045000*   2000-ELIGIBILITY-CHECK IS WHAT STOPS FURTHER ATTEMPTS, NOT
045100*   ANY GUARD IN THIS PARAGRAPH.
045200 0460-MARK-FAILED.
045300     MOVE 'FAILED' TO PMT-STATUS.
045400     ADD 1 TO PMT-RETRY-COUNT.
045500     PERFORM 2300-APPLY-BACKOFF THRU 2300-EXIT.
045600     ADD 1 TO PPTOT-FAILED-COUNT.
045700 0460-EXIT.
045800     EXIT.
045900*
046000 0500-READ-PAYMENT.
046100     READ PAYMENT-FILE
046200         AT END SET WS-PMT-AT-EOF TO TRUE.
046300 0500-EXIT.
046400     EXIT.
046500*
046600*   2000-ELIGIBILITY-CHECK -- THE GATE THAT DECIDES WHETHER THIS
046700*   RUN TOUCHES THE PAYMENT AT ALL.  A PENDING PAYMENT IS ALWAYS
046800*   ELIGIBLE.  A FAILED PAYMENT IS ELIGIBLE ONLY IF BOTH THE
046900*   RETRY-COUNT CEILING (US8920) AND THE BACKOFF WINDOW (US8931)
047000*   ALLOW IT -- SEE THE TWO CHANGE-LOG ENTRIES BELOW FOR WHY BOTH
047100*   CHECKS EXIST.  ANYTHING ELSE (COMPLETED, PROCESSING) IS
047200*   NEVER ELIGIBLE -- THOSE STATUSES ARE END STATES ON THIS FILE.
047300 2000-ELIGIBILITY-CHECK.
047400*   11/24/07 rtc  us8920 - A FAILED PAYMENT IS ONLY ELIGIBLE FOR
047500*                 RESETTLEMENT WHILE PMT-RETRY-COUNT IS STILL
047600*                 UNDER PMT-MAX-RETRIES -- IT WAS RESETTLING PAST
047700*                 THE CALLER'S RETRY CEILING FOREVER BEFORE THIS.
047800*   12/08/07 rtc  us8931 - ALSO HOLD A FAILED PAYMENT INELIGIBLE
047900*                 UNTIL PMT-RETRY-AFTER-TS HAS PASSED -- THE
048000*                 BACKOFF WINDOW SET BY 2300-APPLY-BACKOFF WAS
048100*                 NEVER BEING HONORED ON THE NEXT RUN.
048200     MOVE 'N' TO WS-ELIGIBLE-SW.
048300*   94/04/02 US4355 PARTIAL-PAYMENT RULE: A PARTIAL-FLAGGED
048400*   PAYMENT WITH A PARENT ID PRESENT IS ALWAYS RECLASSIFIED
048500*   PMT-TYPE = 'PARTIAL' HERE, REGARDLESS OF WHAT ARRIVED ON THE
048600*   INPUT FILE -- THE TYPE ON THE WIRE IS NOT TRUSTED.
048700     IF PMT-IS-PARTIAL-PMT AND PMT-PARENT-ID NOT = SPACES
048800         MOVE 'PARTIAL' TO PMT-TYPE.
048900     IF PMT-STAT-PENDING
049000         MOVE 'Y' TO WS-ELIGIBLE-SW
049100     ELSE IF PMT-STAT-FAILED AND PMT-RETRY-COUNT < PMT-MAX-RETRIES
049200                     AND (PMT-NO-RETRY-AFTER OR
049300                          PMT-RETRY-AFTER-TS NOT > WS-RUN-TS-14)
049400         MOVE 'Y' TO WS-ELIGIBLE-SW.
049500 2000-EXIT.
049600     EXIT.
049700*
049800*   2100-IDEMPOTENCY-LOOKUP -- ONLY BOTHERS SCANNING IDEM-TABLE-
049900*   AREA WHEN THE PAYMENT ACTUALLY CARRIES AN IDEMPOTENCY KEY AND
050000*   THE TABLE HAS AT LEAST ONE ENTRY SO FAR THIS RUN; A KEY-LESS
050100*   PAYMENT CAN NEVER BE AN IDEMPOTENCY HIT.
050200 2100-IDEMPOTENCY-LOOKUP.
050300     MOVE 'N' TO WS-IDEM-HIT-SW.
050400     IF PMT-IDEMPOTENCY-KEY NOT = SPACES AND WS-IDEM-COUNT > ZERO
050500         PERFORM 2110-SCAN-IDEM-TABLE THRU 2110-EXIT
050600             VARYING WS-IDEM-SUB FROM 1 BY 1
050700             UNTIL WS-IDEM-SUB > WS-IDEM-COUNT
050800                 OR WS-IDEM-HIT.
050900 2100-EXIT.
051000     EXIT.
051100*
051200*   2110-SCAN-IDEM-TABLE -- A PLAIN SEQUENTIAL SCAN, NOT A SEARCH
051300*   ALL, BECAUSE THE IDEMPOTENCY TABLE IS BUILT UP IN ARRIVAL
051400*   ORDER DURING THE RUN AND IS NEVER SORTED BY KEY.  ONLY A
051500*   PRIOR *COMPLETED* SETTLEMENT COUNTS AS A HIT (SEE THE FIELD
051600*   VALUE NOTES ABOVE ON WHY IDEM-TBL-STATUS NEVER HOLDS 'FAILED').
051700 2110-SCAN-IDEM-TABLE.
051800     IF IDEM-TBL-KEY(WS-IDEM-SUB) = PMT-IDEMPOTENCY-KEY
051900         AND IDEM-TBL-STATUS(WS-IDEM-SUB) = 'COMPLETED'
052000         MOVE 'Y' TO WS-IDEM-HIT-SW
052100         MOVE IDEM-TBL-STATUS(WS-IDEM-SUB)  TO PMT-STATUS
052200         MOVE IDEM-TBL-SETTLED-AMT(WS-IDEM-SUB)
052300                                       TO PMT-SETTLED-AMOUNT
052400         MOVE IDEM-TBL-FEE-AMT(WS-IDEM-SUB) TO PMT-FEE-AMOUNT.
052500 2110-EXIT.
052600     EXIT.
052700*
052800*   2200-SIMULATE-GATEWAY -- BINARY SEARCH (SEARCH ALL) OF THE
052900*   IN-CORE GATEWAY-RESULT TABLE BY PAYMENT ID.  STANDS IN FOR
053000*   WHAT WOULD BE A LIVE CALL TO THE PAYMENT PROCESSOR ON A
053100*   REAL-TIME SYSTEM; ON THIS BATCH RUN THE "CALL" IS JUST A
053200*   LOOKUP AGAINST WHAT THE UPSTREAM EXTRACT ALREADY COLLECTED.
053300 2200-SIMULATE-GATEWAY.
053400     MOVE 'N' TO WS-GWR-FOUND-SW.
053500     IF WS-GWR-TBL-COUNT > ZERO
053600         SET GWR-SRCH-IDX TO 1
053700         SEARCH ALL GWR-TBL-ENTRY
053800             AT END
053900                 MOVE 'N' TO WS-GWR-FOUND-SW
054000             WHEN GWR-TBL-PAYMENT-ID(GWR-SRCH-IDX) = PMT-ID
054100                 MOVE 'Y' TO WS-GWR-FOUND-SW
054200                 SET WS-GWR-IDX TO GWR-SRCH-IDX.
054300 2200-EXIT.
054400     EXIT.
054500*
054600*   2300-APPLY-BACKOFF -- 06/09/30 US4471 EXPONENTIAL-BACKOFF
054700*   REWRITE (WAS A FLAT 5-MINUTE DELAY BEFORE THAT).  THE MATH,
054800*   STEP BY STEP:
054900*     1) PPTOT-BACKOFF-POWER STARTS AT 1 AND IS DOUBLED ONCE PER
055000*        RETRY ATTEMPT (2310-DOUBLE-POWER, LOOPED PMT-RETRY-COUNT
055100*        TIMES) -- I.E. POWER = 2 ** PMT-RETRY-COUNT.  RETRY 1
055200*        GIVES POWER=2, RETRY 2 GIVES POWER=4, RETRY 3 GIVES
055300*        POWER=8, AND SO ON.
055400*     2) PPTOT-BACKOFF-SECS = POWER * 60 -- I.E. THE DELAY IS
055500*        2 ** RETRY-COUNT MINUTES.  AT PMT-MAX-RETRIES = 3 THIS
055600*        TOPS OUT AT AN 8-MINUTE WINDOW (SEE THE US8802 KNOWN-
055700*        LIMITATION NOTE ABOVE ON WHY THAT NEVER CROSSES MIDNIGHT).
055800*     3) THAT DELAY IS ADDED TO THE RUN'S OWN TIME-OF-DAY IN
055900*        SECONDS (WS-RUN-SECS-OF-DAY) AND CLAMPED TO 86399 SO THE
056000*        RESULT NEVER ROLLS INTO THE NEXT CALENDAR DAY.
056100*     4) THE CLAMPED SECONDS-OF-DAY FIGURE IS THEN SPLIT BACK OUT
056200*        INTO HH/MM/SS AND STAMPED ONTO THE RUN'S OWN CALENDAR
056300*        DATE TO BUILD THE FULL 14-DIGIT PMT-RETRY-AFTER-TS THAT
056400*        2000-ELIGIBILITY-CHECK COMPARES AGAINST ON A LATER RUN.
056500 2300-APPLY-BACKOFF.
056600     MOVE PMT-RETRY-COUNT TO PPTOT-BACKOFF-EXPONENT.
056700     MOVE 1 TO PPTOT-BACKOFF-POWER.
056800     PERFORM 2310-DOUBLE-POWER THRU 2310-EXIT
056900         VARYING PPTOT-SUB FROM 1 BY 1
057000         UNTIL PPTOT-SUB > PPTOT-BACKOFF-EXPONENT.
057100     COMPUTE PPTOT-BACKOFF-SECS = PPTOT-BACKOFF-POWER * 60.
057200     COMPUTE WS-RUN-SECS-OF-DAY = (WS-RUN-TS-HH * 3600)
057300         + (WS-RUN-TS-MI * 60) + WS-RUN-TS-SS
057400         + PPTOT-BACKOFF-SECS.
057500     IF WS-RUN-SECS-OF-DAY > 86399
057600         MOVE 86399 TO WS-RUN-SECS-OF-DAY.
057700     COMPUTE WS-RETRY-HH = WS-RUN-SECS-OF-DAY / 3600.
057800     COMPUTE WS-RETRY-REMAIN = WS-RUN-SECS-OF-DAY
057900         - (WS-RETRY-HH * 3600).
058000     COMPUTE WS-RETRY-MI = WS-RETRY-REMAIN / 60.
058100     COMPUTE WS-RETRY-SS = WS-RETRY-REMAIN - (WS-RETRY-MI * 60).
058200     MOVE WS-RUN-TS-CCYY TO WS-RETRY-TS-CCYY.
058300     MOVE WS-RUN-TS-MM   TO WS-RETRY-TS-MM.
058400     MOVE WS-RUN-TS-DD   TO WS-RETRY-TS-DD.
058500     MOVE WS-RETRY-HH    TO WS-RETRY-TS-HH.
058600     MOVE WS-RETRY-MI    TO WS-RETRY-TS-MI.
058700     MOVE WS-RETRY-SS    TO WS-RETRY-TS-SS.
058800     MOVE WS-RETRY-TS-14 TO PMT-RETRY-AFTER-TS.
058900 2300-EXIT.
059000     EXIT.
059100*
059200*   2310-DOUBLE-POWER -- ONE DOUBLING STEP OF THE 2**N BACKOFF
059300*   POWER, PERFORMED PMT-RETRY-COUNT TIMES BY THE VARYING LOOP
059400*   IN 2300-APPLY-BACKOFF ABOVE.
059500 2310-DOUBLE-POWER.
059600     COMPUTE PPTOT-BACKOFF-POWER = PPTOT-BACKOFF-POWER * 2.
059700 2310-EXIT.
059800     EXIT.
059900*
060000*   2400-QUEUE-FOR-POSTING -- REMEMBERS A COMPLETED SETTLEMENT'S
060100*   IDEMPOTENCY KEY (IF ANY) SO A DUPLICATE SUBMISSION LATER IN
060200*   THE SAME RUN IS CAUGHT BY 2100/2110 ABOVE INSTEAD OF BEING
060300*   RE-SETTLED.  A FAILED SETTLEMENT IS NEVER QUEUED HERE -- SEE
060400*   THE FIELD VALUE NOTES IN THE PROGRAM BANNER.  THE TABLE IS
060500*   CAPPED AT 2000 ENTRIES; A RUN WITH MORE DISTINCT IDEMPOTENCY
060600*   KEYS THAN THAT SIMPLY STOPS REMEMBERING NEW ONES (NO ABEND).
060700 2400-QUEUE-FOR-POSTING.
060800     IF PMT-IDEMPOTENCY-KEY NOT = SPACES
060900        AND WS-IDEM-COUNT < 2000
061000         ADD 1 TO WS-IDEM-COUNT
061100         MOVE PMT-IDEMPOTENCY-KEY TO IDEM-TBL-KEY(WS-IDEM-COUNT)
061200         MOVE PMT-STATUS          TO IDEM-TBL-STATUS(WS-IDEM-COUNT)
061300         MOVE PMT-SETTLED-AMOUNT
061400                          TO IDEM-TBL-SETTLED-AMT(WS-IDEM-COUNT)
061500         MOVE PMT-FEE-AMOUNT
061600                          TO IDEM-TBL-FEE-AMT(WS-IDEM-COUNT).
061700 2400-EXIT.
061800     EXIT.
061900*
062000 0900-END-RUN.
062100     CLOSE PAYMENT-FILE.
062200     CLOSE PAYMENT-OUT-FILE.
062300     DISPLAY 'RFPP2000 FINAL TOTALS' UPON CRT AT 0915.
062400     DISPLAY PPTOT-COMPLETED-COUNT ' COMPLETED' UPON CRT AT 1015.
062500     DISPLAY PPTOT-FAILED-COUNT    ' FAILED'    UPON CRT AT 1115.
062600     DISPLAY PPTOT-SKIPPED-COUNT   ' SKIPPED'   UPON CRT AT 1215.
062700     STOP RUN.
