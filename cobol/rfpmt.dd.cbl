000100******************************************************************
000200*                                                                 *
000300*   RFPMT.DD.CBL   --  PAYMENT RECORD LAYOUT                      *
000400*                                                                 *
000500*   COPY MEMBER FOR RFCNTR "OWNER LEDGER" SUBSYSTEM.  INPUT TO    *
000600*   RFLP1500 (POSTING) AND RFPP2000 (LIFECYCLE); ALSO THE OUTPUT  *
000700*   OF RFSR3000 (SCHEDULE ROLL-FORWARD) WHEN A DUE SCHEDULE       *
000800*   SPINS OFF ITS NEXT PAYMENT.  CARRIED OVER FROM THE OLD        *
000900*   MB1100-REC LOAN-BILL MASTER LAYOUT -- SAME GROUP/FILLER       *
001000*   HABITS, NEW FIELD SET.                                       *
001100*                                                                 *
001200*   85/03/12 jmh  ORIGINAL LAYOUT (MB1100-REC LOAN MASTER).       *
001300*   91/07/09 dlr  RECAST AS RENT PAYMENT RECORD FOR OWNER LEDGER  *
001400*                 CONVERSION -- SEE PROJECT NOTEBOOK #4.          *
001500*   94/04/02 dlr  ADDED PMT-IDEMPOTENCY-KEY, PMT-PARTIAL-FLAG,    *
001600*                 PMT-PARENT-ID FOR SPLIT/PARTIAL RENT PAYMENTS.  *
001700*   98/11/20 pkw  Y2K -- NO 2-DIGIT DATE FIELDS ON THIS RECORD.   *
001800*   06/09/30 rtc  us4471 - ADDED PMT-SETTLED-AMOUNT/PMT-FEE-      *
001900*                 AMOUNT SET BY THE GATEWAY-RESULT STAND-IN.      *
001950*   09/02/17 dlr  us6120 - ADDED PMT-DEBIT-SIDE/PMT-CREDIT-SIDE   *
001960*                 SO RFLP1500 DOES NOT HAVE TO GUESS THE POSTING  *
001970*                 ACCOUNTS -- CALLER NOW SUPPLIES THEM, SAME AS   *
001980*                 THE OLD ENTRY-REQUEST SCREEN DID.               *
002000******************************************************************
002100  01  PAYMENT-RECORD.
002200      05  PMT-ID                          PIC X(36).
002300      05  PMT-TENANT-ID                   PIC X(36).
002400      05  PMT-PROPERTY-ID                 PIC X(36).
002500      05  PMT-LEASE-ID                    PIC X(36).
002510      05  PMT-DEBIT-SIDE.
002520          10  PMT-DEBIT-ACCT-NUMBER       PIC X(50).
002530          10  PMT-DEBIT-ACCT-TYPE         PIC X(10).
002540          10  PMT-DEBIT-OWNER-ID          PIC X(36).
002550      05  PMT-CREDIT-SIDE.
002560          10  PMT-CREDIT-ACCT-NUMBER      PIC X(50).
002570          10  PMT-CREDIT-ACCT-TYPE        PIC X(10).
002580          10  PMT-CREDIT-OWNER-ID         PIC X(36).
002600      05  PMT-AMOUNT                      PIC S9(17)V99 COMP-3.
002700      05  PMT-AMOUNT-D REDEFINES PMT-AMOUNT PIC S9(17)V99.
002800      05  PMT-CURRENCY                    PIC X(3).
002900      05  PMT-TYPE                        PIC X(10).
003000          88  PMT-IS-ONE-TIME             VALUE 'ONE_TIME'.
003100          88  PMT-IS-RECURRING            VALUE 'RECURRING'.
003200          88  PMT-IS-PARTIAL-TYPE         VALUE 'PARTIAL'.
003300          88  PMT-IS-FULL                 VALUE 'FULL'.
003400      05  PMT-METHOD                      PIC X(15).
003500          88  PMT-BY-BANK-TRANSFER        VALUE 'BANK_TRANSFER'.
003600          88  PMT-BY-CARD                 VALUE 'CARD'.
003700          88  PMT-BY-ACH                  VALUE 'ACH'.
003800          88  PMT-BY-WALLET               VALUE 'WALLET'.
003900      05  PMT-STATUS                      PIC X(12).
004000          88  PMT-STAT-PENDING            VALUE 'PENDING'.
004100          88  PMT-STAT-PROCESSING         VALUE 'PROCESSING'.
004200          88  PMT-STAT-COMPLETED          VALUE 'COMPLETED'.
004300          88  PMT-STAT-FAILED             VALUE 'FAILED'.
004400          88  PMT-STAT-CANCELLED          VALUE 'CANCELLED'.
004500          88  PMT-STAT-REFUNDED           VALUE 'REFUNDED'.
004600          88  PMT-STAT-PART-SETTLED       VALUE 'PARTIALLY_SETTLED'.
004700      05  PMT-SETTLED-AMOUNT              PIC S9(17)V99 COMP-3.
004800      05  PMT-FEE-AMOUNT                  PIC S9(17)V99 COMP-3.
004900      05  PMT-RETRY-COUNT                 PIC 9(3).
005000      05  PMT-MAX-RETRIES                 PIC 9(3).
005100      05  PMT-RETRY-AFTER-TS              PIC 9(14).
005200          88  PMT-NO-RETRY-AFTER          VALUE ZEROS.
005300      05  PMT-SCHEDULED-FOR-TS            PIC 9(14).
005400      05  PMT-IDEMPOTENCY-KEY             PIC X(36).
005500      05  PMT-PARTIAL-FLAG                PIC X(1).
005600          88  PMT-IS-PARTIAL-PMT          VALUE 'Y'.
005700      05  PMT-PARENT-ID                   PIC X(36).
005800      05  FILLER                          PIC X(30).
