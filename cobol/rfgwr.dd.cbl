000100******************************************************************
000200*                                                                 *
000300*   RFGWR.DD.CBL   --  GATEWAY-RESULT STAND-IN RECORD LAYOUT      *
000400*                                                                 *
000500*   COPY MEMBER FOR RFCNTR "OWNER LEDGER" SUBSYSTEM.  READ BY     *
000600*   RFPP2000 IN PLACE OF THE LIVE PARTNER-GATEWAY CALL -- ONE     *
000700*   RECORD PER PAYMENT ID, PRE-SUPPLIED BY THE SETTLEMENT DROP    *
000800*   JOB BEFORE RFPP2000 RUNS.  CARRIED OVER FROM THE OLD W-REC    *
000900*   DISBURSEMENT LAYOUT.                                          *
001000*                                                                 *
001100*   89/05/03 jmh  ORIGINAL LAYOUT (W-REC DISBURSEMENT RECORD).    *
001200*   94/04/02 dlr  RECAST AS GATEWAY SETTLEMENT STAND-IN FOR THE   *
001300*                 OWNER LEDGER CONVERSION.                        *
001400*   98/11/20 pkw  Y2K -- GWR-PROC-DATE WIDENED TO 8-DIGIT CCYYMMDD*
001500******************************************************************
001600  01  GATEWAY-RESULT-RECORD.
001700      05  GWR-PAYMENT-ID                  PIC X(36).
001800      05  GWR-RESULT-CODE                 PIC X(1).
001900          88  GWR-SUCCEEDED               VALUE 'S'.
002000          88  GWR-FAILED                  VALUE 'F'.
002100      05  GWR-SETTLED-AMOUNT              PIC S9(17)V99 COMP-3.
002200      05  GWR-FEE-AMOUNT                  PIC S9(17)V99 COMP-3.
002300      05  GWR-SETTLED-FEE-D REDEFINES GWR-FEE-AMOUNT
002400                                          PIC S9(17)V99.
002500      05  GWR-PROC-DATE                   PIC 9(8).
002600      05  GWR-FAILURE-REASON              PIC X(40).
002700      05  FILLER                          PIC X(20).
