000100******************************************************************
000200*                                                                 *
000300*   RFSRTOT.DD.CBL  --  RFSR3000 RUN-TOTALS WORKING-STORAGE       *
000400*                       COPYBOOK                                  *
000500*                                                                 *
000600*   COPY MEMBER FOR RFCNTR "OWNER LEDGER" SUBSYSTEM.  CARRIED     *
000700*   OVER FROM THE OLD CNP750-RECON-REC RECONCILIATION LAYOUT --   *
000800*   SAME KEYED-COUNTER HABIT, NEW FIELD SET FOR THE SCHEDULE      *
000900*   ROLL-FORWARD RUN.                                             *
001000*                                                                 *
001100*   89/05/03 jmh  ORIGINAL LAYOUT (CNP750-RECON-REC).             *
001200*   94/04/02 dlr  RECAST AS RFSR3000 WORKING-STORAGE TOTALS.      *
001300*   11/03/07 rtc  us8802 - ADDED SRTOT-CAND-DATE WORK FIELDS FOR  *
001400*                 THE MONTHLY-CLAMP RECURRENCE COMPUTE.           *
001500*   12/08/07 rtc  us8931 - ADDED SRTOT-BASE-MM/CCYY/DD -- THE     *
001600*                 MONTHLY CLAMP HAS TO REMEMBER THE BASE DATE'S   *
001700*                 OWN MONTH/YEAR/DAY BEFORE 2160-ADD-MONTHS       *
001800*                 OVERLAYS SRTOT-CAND-MM/CCYY IN PLACE.           *
001900******************************************************************
002000  01  RFSRTOT-WORK-AREA.
002100      05  SRTOT-EXECUTED-COUNT            PIC 9(7)  COMP.
002200      05  SRTOT-DEACTIVATED-COUNT         PIC 9(7)  COMP.
002300      05  SRTOT-FAILED-COUNT              PIC 9(7)  COMP.
002400      05  SRTOT-GENERATED-COUNT           PIC 9(7)  COMP.
002500      05  SRTOT-CAND-DATE                 PIC 9(8).
002600      05  SRTOT-CAND-DATE-R REDEFINES SRTOT-CAND-DATE.
002700          10  SRTOT-CAND-CCYY             PIC 9(4).
002800          10  SRTOT-CAND-MM               PIC 9(2).
002900          10  SRTOT-CAND-DD               PIC 9(2).
003000      05  SRTOT-DAYS-IN-MONTH             PIC 9(2)  COMP.
003100      05  SRTOT-CLAMP-DAY                 PIC 9(2)  COMP.
003200      05  SRTOT-MONTH-ADD-CT              PIC 9(3)  COMP.
003300      05  SRTOT-BASE-CCYY                 PIC 9(4)  COMP.
003400      05  SRTOT-BASE-MM                   PIC 9(2)  COMP.
003500      05  SRTOT-BASE-DD                   PIC 9(2)  COMP.
003600      05  FILLER                          PIC X(20).
